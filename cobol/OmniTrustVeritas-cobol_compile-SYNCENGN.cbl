000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM...: SYNCENGN                                                   
000400*  PURPOSE....: PAIRS EACH AUDIO PHONEME AGAINST THE NEAREST              
000500*               VISUAL VISEME FOR ONE MEDIA ITEM, SCORES THE              
000600*               PAIRING, AND PRINTS THE SYNC-RESULT SUMMARY THE           
000700*               FORENSIC DECISION ENGINE RELIES ON.  RUN AS A             
000800*               SELF-TEST AGAINST ONE MEDIA ITEM'S PHONEME AND            
000900*               VISEME DECKS PER EXECUTION.                               
001000******************************************************************        
001100 PROGRAM-ID.  SYNCENGN.                                                   
001200 AUTHOR. T D WINSLOW.                                                     
001300 INSTALLATION. VERITAS FORENSICS SYSTEMS GROUP.                           
001400 DATE-WRITTEN. 06/09/87.                                                  
001500 DATE-COMPILED. 06/09/87.                                                 
001600 SECURITY. NON-CONFIDENTIAL.                                              
001700******************************************************************        
001800*  C H A N G E   L O G                                                    
001900*  ---------------------------------------------------------              
002000*  870609  TDW  ORIGINAL CODING - DVR 8722 - NEAREST-CENTER               
002100*               PAIRING OVER AN IN-MEMORY VISEME TABLE.                   
002200*  871204  TDW  DVR 8744 - SWITCHED FROM A SEARCH OF THE VISEME           
002300*               TABLE TO A FULL SCAN - SEARCH ONLY TESTS FOR AN           
002400*               EXACT MATCH, WE NEED THE CLOSEST ONE.                     
002500*  890310  RWO  DVR 8903 - PLOSIVE WEIGHTING ADDED TO THE PER-            
002600*               PAIR SCORE PER THE AUDIO LAB'S REVISED FORMULA.           
002700*  930920  CJM  DVR 9309 - ADDED THE CRITICAL RISK LEVEL ABOVE            
002800*               HIGH - THE OLD THREE-WAY SPLIT WAS MISSING THE            
002900*               WORST CASES ENTIRELY.                                     
003000*  981203  TDW  Y2K 9812 - DATE-WRITTEN/DATE-COMPILED STAMPS ON           
003100*               THIS MEMBER REVIEWED FOR YEAR-2000 READINESS.             
003200*               NO STORED DATES IN THIS PROGRAM - NO CHANGE               
003300*               REQUIRED, LOGGED FOR THE Y2K SIGN-OFF BINDER.             
003400*  010514  RWO  DVR 1051 - ZERO-VISEME / ZERO-PHONEME DECKS NOW           
003500*               REPORT A CLEAN LOW-RISK RESULT INSTEAD OF                 
003600*               FALLING THROUGH WITH AN UNSET RISK LEVEL.                 
003700*  110929  PAK  DVR 11095 - MINOR COMMENT CLEANUP, NO LOGIC               
003800*               CHANGE, PER SHOP STANDARDS AUDIT.                         
003900******************************************************************        
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT SYSOUT                                                        
005000     ASSIGN TO UT-S-SYSOUT                                                
005100       ORGANIZATION IS SEQUENTIAL.                                        
005200                                                                          
005300     SELECT CONTROL-CARD-FILE                                             
005400     ASSIGN TO UT-S-SYNCCARD                                              
005500       ACCESS MODE IS SEQUENTIAL                                          
005600       FILE STATUS IS CCCODE.                                             
005700                                                                          
005800     SELECT PHONFILE                                                      
005900     ASSIGN TO UT-S-PHONFILE                                              
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS PFCODE.                                             
006200                                                                          
006300     SELECT VISMFILE                                                      
006400     ASSIGN TO UT-S-VISMFILE                                              
006500       ACCESS MODE IS SEQUENTIAL                                          
006600       FILE STATUS IS VFCODE.                                             
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  SYSOUT                                                               
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 130 CHARACTERS                                       
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     DATA RECORD IS SYSOUT-REC.                                           
007600 01  SYSOUT-REC                  PIC X(130).                              
007700                                                                          
007800****** ONE-CARD RUN PARAMETER - THE MEDIA NAME THIS RUN'S                 
007900****** PHONEME AND VISEME DECKS BELONG TO                                 
008000 FD  CONTROL-CARD-FILE                                                    
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 80 CHARACTERS                                        
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     DATA RECORD IS CONTROL-CARD-REC.                                     
008600 01  CONTROL-CARD-REC.                                                    
008700     05  CC-MEDIA-NAME           PIC X(30).                               
008800     05  CC-JITTER-MS            PIC S9(5)V99.                            
008900     05  FILLER                  PIC X(42).                               
009000                                                                          
009100****** AUDIO SIDE OF THE SYNC TEST - SORTED BY START TIME                 
009200 FD  PHONFILE                                                             
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 24 CHARACTERS                                        
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS PHONEME-REC.                                          
009800     COPY PHONVISM.                                                       
009900                                                                          
010000****** VISUAL SIDE OF THE SYNC TEST - SORTED BY START TIME -              
010100****** LOADED ENTIRELY INTO WS-VISEME-TABLE BEFORE THE FIRST              
010200****** PHONEME IS PAIRED                                                  
010300 FD  VISMFILE                                                             
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 24 CHARACTERS                                        
010700     BLOCK CONTAINS 0 RECORDS                                             
010800     DATA RECORD IS VISEME-REC.                                           
010900 01  VISEME-REC.                                                          
011000     05  VSM-SHAPE                   PIC X(04).                           
011100     05  VSM-START-MS                PIC S9(7)V99.                        
011200     05  VSM-END-MS                  PIC S9(7)V99.                        
011250     05  FILLER                      PIC X(02).                           
011300                                                                          
011400 WORKING-STORAGE SECTION.                                                 
011405*****  WORKING COPY OF ONE PHONEME WHILE IT IS BEING PAIRED -             
011415*****  CARRIES THE COMPUTED CENTER TIME AND THE BEST MATCH FOUND          
011425*****  SO FAR AS THE VISEME TABLE IS SCANNED                              
011435 01  WS-CURRENT-PHONEME.                                                  
011445     05  CUR-PHN-SYMBOL              PIC X(04).                           
011455     05  CUR-PHN-IS-PLOSIVE          PIC X(01).                           
011465         88  CURRENT-IS-PLOSIVE      VALUE "Y".                           
011475     05  CUR-PHN-CENTER-MS           PIC S9(7)V99 COMP-3.                 
011485     05  CUR-BEST-DELTA-MS           PIC S9(7)V99 COMP-3.                 
011495     05  CUR-BEST-VSM-SHAPE          PIC X(04).                           
011505     05  CUR-BEST-VSM-IDX            PIC 9(04) COMP.                      
011515     05  FILLER                      PIC X(02).                           
011525                                                                          
011535*****  VISEME TABLE - LOADED ONCE PER MEDIA ITEM BY                       
011545*****  050-LOAD-VISEME-TABLE, THEN SCANNED ONCE PER PHONEME               
011555 01  WS-VISEME-TABLE.                                                     
011565     05  VSM-TABLE-REC OCCURS 500 TIMES INDEXED BY VSM-IDX.               
011575         10  VSM-T-SHAPE             PIC X(04).                           
011585         10  VSM-T-START-MS          PIC S9(7)V99 COMP-3.                 
011595         10  VSM-T-END-MS            PIC S9(7)V99 COMP-3.                 
011605         10  VSM-T-CENTER-MS         PIC S9(7)V99 COMP-3.                 
011615         10  FILLER                  PIC X(02).                           
011625                                                                          
011600                                                                          
011700 01  FILE-STATUS-CODES.                                                   
011800     05  CCCODE                  PIC X(02).                               
011900         88  CC-READ-OK              VALUE SPACES.                        
011950*****  TABLE VIEW OF THE THREE FILE STATUS CODES, CHECKED BY              
011960*****  990-CLEANUP'S FINAL STATUS SWEEP BEFORE NORMAL EOJ                 
011970     05  WS-FILE-STATUS-TABLE REDEFINES CCCODE                            
011980                         OCCURS 3 TIMES                                   
011990                         INDEXED BY FS-IDX                                
011995                         PIC X(02).                                       
012000     05  PFCODE                  PIC X(02).                               
012100         88  PF-READ-OK              VALUE SPACES.                        
012200         88  PF-NO-MORE-DATA         VALUE "10".                          
012300     05  VFCODE                  PIC X(02).                               
012400         88  VF-READ-OK              VALUE SPACES.                        
012500         88  VF-NO-MORE-DATA         VALUE "10".                          
012550     05  FILLER                      PIC X(02).                           
012600                                                                          
012700 77  MORE-PHONEMES-SW            PIC X(01) VALUE "Y".                     
012800     88  NO-MORE-PHONEMES            VALUE "N".                           
012900 77  MORE-VISEMES-SW             PIC X(01) VALUE "Y".                     
013000     88  NO-MORE-VISEMES             VALUE "N".                           
013100 77  WS-PAIR-MISMATCH-SW         PIC X(01).                               
013200     88  WS-PAIR-IS-MISMATCH         VALUE "Y".                           
013300     88  WS-PAIR-IS-MATCH            VALUE "N".                           
013400                                                                          
013500 01  WS-RUN-MEDIA-NAME           PIC X(30).                               
013600 01  WS-RUN-JITTER-MS            PIC S9(5)V99.                            
013700 77  WS-VISEME-COUNT             PIC 9(04) COMP.                          
013800                                                                          
013900******************************************************************        
014000*  DELTA ARITHMETIC WORK AREA - RAW (SIGNED) AND ABSOLUTE                 
014100*  VERSIONS OF THE CENTER-TO-CENTER TIMING GAP                            
014200******************************************************************        
014300 01  WS-DELTA-WORK.                                                       
014400     05  WS-RAW-DELTA-MS         PIC S9(7)V99 COMP-3.                     
014500     05  WS-ABS-DELTA-MS         PIC S9(7)V99 COMP-3.                     
014600     05  WS-MAX-DELTA-MS         PIC S9(7)V99 COMP-3.                     
015050     05  FILLER                      PIC X(02).                           
015100                                                                          
015200******************************************************************        
015300*  PER-PAIR AND OVERALL SCORE ACCUMULATORS                                
015400******************************************************************        
015500 01  WS-SCORE-FIELDS.                                                     
015600     05  WS-PAIR-SCORE           PIC 9V9(4) COMP-3.                       
015700     05  WS-SCORE-SUM            PIC 9(04)V9(4) COMP-3.                   
015800     05  WS-RISK-SCORE-WORK      PIC 9V9(4) COMP-3.                       
016150     05  FILLER                      PIC X(02).                           
016200                                                                          
016300 01  WS-MATCH-COUNTERS.                                                   
016400     05  WS-TOTAL-MATCHES        PIC 9(04) COMP.                          
016500     05  WS-MISMATCH-COUNT       PIC 9(04) COMP.                          
016600     05  WS-PLOSIVE-MISMATCH-CNT PIC 9(04) COMP.                          
016650*****  TABLE VIEW OF THE THREE COUNTERS, USED BY                          
016660*****  990-CLEANUP TO DISPLAY EACH ONE WITH ITS LABEL IN A LOOP           
016800     05  WS-MATCH-COUNTERS-TABLE REDEFINES WS-TOTAL-MATCHES               
016900                               OCCURS 3 TIMES                             
016920                               INDEXED BY MTC-IDX                         
016940                               PIC 9(04) COMP.                            
016950     05  FILLER                      PIC X(02).                           
016960                                                                          
016970*****  PARALLEL LABEL TABLE FOR THE COUNTER DUMP ABOVE                    
016980 01  WS-MATCH-LABELS.                                                     
016985     05  FILLER  PIC X(20) VALUE "TOTAL MATCHES".                         
016990     05  FILLER  PIC X(20) VALUE "MISMATCHES".                            
016995     05  FILLER  PIC X(20) VALUE "PLOSIVE MISMATCHES".                    
017000 01  WS-MATCH-LABEL-TABLE REDEFINES WS-MATCH-LABELS                       
017010                         OCCURS 3 TIMES                                   
017020                         PIC X(20).                                       
017030                                                                          
017100 01  WS-SYSOUT-DETAIL-LINE.                                               
017200     05  FILLER                  PIC X(02) VALUE SPACES.                  
017300     05  SOL-LABEL               PIC X(24).                               
017400     05  SOL-VALUE               PIC X(64).                               
017500     05  FILLER                  PIC X(40) VALUE SPACES.                  
017600                                                                          
017700 COPY SYNCRSLT.                                                           
017800 COPY ABENDREC.                                                           
017900                                                                          
018000 PROCEDURE DIVISION.                                                      
018100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
018200     PERFORM 050-LOAD-VISEME-TABLE THRU 050-EXIT                          
018300         VARYING VSM-IDX FROM 1 BY 1 UNTIL                                
018400             NO-MORE-VISEMES OR VSM-IDX > 500.                            
018500     COMPUTE WS-VISEME-COUNT = VSM-IDX - 1.                               
018600     PERFORM 100-MAINLINE THRU 100-EXIT                                   
018700             UNTIL NO-MORE-PHONEMES.                                      
018800     PERFORM 900-CLASSIFY-RISK THRU 900-EXIT.                             
018900     PERFORM 950-PRINT-RESULT THRU 950-EXIT.                              
019000     PERFORM 990-CLEANUP THRU 990-EXIT.                                   
019100     MOVE ZERO TO RETURN-CODE.                                            
019200     GOBACK.                                                              
019300                                                                          
019400 000-HOUSEKEEPING.                                                        
019500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
019600     DISPLAY "******** BEGIN JOB SYNCENGN ********".                      
019700     OPEN INPUT CONTROL-CARD-FILE, PHONFILE, VISMFILE.                    
019800     OPEN OUTPUT SYSOUT.                                                  
019900     READ CONTROL-CARD-FILE                                               
020000         AT END                                                           
020100         MOVE SPACES TO CC-MEDIA-NAME                                     
020200     END-READ.                                                            
020300     MOVE CC-MEDIA-NAME TO WS-RUN-MEDIA-NAME.                             
020400     MOVE CC-JITTER-MS TO WS-RUN-JITTER-MS.                               
020500                                                                          
020600     INITIALIZE WS-MATCH-COUNTERS, WS-SCORE-FIELDS,                       
020700                WS-DELTA-WORK.                                            
020800                                                                          
020900     READ VISMFILE                                                        
021000         AT END                                                           
021100         MOVE "N" TO MORE-VISEMES-SW                                      
021200         GO TO 000-EXIT                                                   
021300     END-READ.                                                            
021400     SET VSM-IDX TO 1.                                                    
021410     READ PHONFILE                                                        
021420         AT END                                                           
021430         MOVE "N" TO MORE-PHONEMES-SW                                     
021440         GO TO 000-EXIT                                                   
021450     END-READ.                                                            
021500 000-EXIT.                                                                
021510     EXIT.                                                                
021520                                                                          
021530 005-CHECK-FILE-STATUS.                                                   
021540 *****  FINAL STATUS SWEEP - CALLED FROM 990-CLEANUP AFTER ALL            
021550 *****  READS ARE DONE, SO BY THEN EACH CODE HOLDS EITHER A               
021560 *****  GOOD READ OR A NORMAL END-OF-FILE STATUS                          
021570     MOVE "005-CHECK-FILE-STATUS" TO PARA-NAME.                           
021580     IF WS-FILE-STATUS-TABLE (FS-IDX) NOT = SPACES                        
021590             AND WS-FILE-STATUS-TABLE (FS-IDX) NOT = "10"                 
021600         MOVE "00 OR 10" TO EXPECTED-VAL-ALPHA                            
021610         MOVE WS-FILE-STATUS-TABLE (FS-IDX) TO ACTUAL-VAL-ALPHA           
021620         MOVE "** BAD FILE STATUS CODE ON CLEANUP SWEEP"                  
021630                                     TO ABEND-REASON                      
021640         GO TO 1000-ABEND-RTN.                                            
021650 005-EXIT.                                                                
021660     EXIT.                                                                
021670                                                                          
021800 050-LOAD-VISEME-TABLE.                                                   
021900     MOVE "050-LOAD-VISEME-TABLE" TO PARA-NAME.                           
022000     MOVE VSM-SHAPE TO VSM-T-SHAPE (VSM-IDX).                             
022100     MOVE VSM-START-MS TO VSM-T-START-MS (VSM-IDX).                       
022200     MOVE VSM-END-MS TO VSM-T-END-MS (VSM-IDX).                           
022300     COMPUTE VSM-T-CENTER-MS (VSM-IDX) =                                  
022400             (VSM-START-MS + VSM-END-MS) / 2.                             
022500     READ VISMFILE                                                        
022600         AT END                                                           
022700         MOVE "N" TO MORE-VISEMES-SW                                      
022800         GO TO 050-EXIT                                                   
022900     END-READ.                                                            
023000 050-EXIT.                                                                
023100     EXIT.                                                                
023200                                                                          
023300 100-MAINLINE.                                                            
023400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
023500     IF WS-VISEME-COUNT > 0                                               
023600         MOVE PHN-SYMBOL TO CUR-PHN-SYMBOL                                
023700         MOVE "N" TO CUR-PHN-IS-PLOSIVE                                   
023800         IF PHN-IS-PLOSIVE                                                
023900             MOVE "Y" TO CUR-PHN-IS-PLOSIVE                               
024000         END-IF                                                           
024100         COMPUTE CUR-PHN-CENTER-MS =                                      
024200                 (PHN-START-MS + PHN-END-MS) / 2                          
024300         PERFORM 200-PAIR-PHONEME THRU 200-EXIT                           
024400         PERFORM 250-SCORE-PAIR THRU 250-EXIT                             
024500         ADD 1 TO WS-TOTAL-MATCHES.                                       
024600                                                                          
024700     READ PHONFILE                                                        
024800         AT END                                                           
024900         MOVE "N" TO MORE-PHONEMES-SW                                     
025000         GO TO 100-EXIT                                                   
025100     END-READ.                                                            
025200 100-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 200-PAIR-PHONEME.                                                        
025600*****  S1 - NEAREST VISEME BY ABSOLUTE CENTER-TO-CENTER DELTA -           
025700*****  A FULL SCAN SINCE "NEAREST" IS NOT AN EXACT-MATCH TEST             
025800     MOVE "200-PAIR-PHONEME" TO PARA-NAME.                                
025900     MOVE 9999999.99 TO CUR-BEST-DELTA-MS.                                
026000     SET CUR-BEST-VSM-IDX TO 1.                                           
026100     MOVE VSM-T-SHAPE (1) TO CUR-BEST-VSM-SHAPE.                          
026200     PERFORM 210-SCAN-VISEME THRU 210-EXIT                                
026300         VARYING VSM-IDX FROM 1 BY 1                                      
026400         UNTIL VSM-IDX > WS-VISEME-COUNT.                                 
026500 200-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800 210-SCAN-VISEME.                                                         
026900     MOVE "210-SCAN-VISEME" TO PARA-NAME.                                 
027000     COMPUTE WS-RAW-DELTA-MS =                                            
027100             VSM-T-CENTER-MS (VSM-IDX) - CUR-PHN-CENTER-MS.               
027200     IF WS-RAW-DELTA-MS < 0                                               
027300         COMPUTE WS-ABS-DELTA-MS = WS-RAW-DELTA-MS * -1                   
027400     ELSE                                                                 
027500         MOVE WS-RAW-DELTA-MS TO WS-ABS-DELTA-MS.                         
027600                                                                          
027700     IF WS-ABS-DELTA-MS < CUR-BEST-DELTA-MS                               
027800         MOVE WS-ABS-DELTA-MS TO CUR-BEST-DELTA-MS                        
027900         SET CUR-BEST-VSM-IDX TO VSM-IDX                                  
028000         MOVE VSM-T-SHAPE (VSM-IDX) TO CUR-BEST-VSM-SHAPE.                
028100 210-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
028400 250-SCORE-PAIR.                                                          
028500*****  S2 - MISMATCH TEST AGAINST THE 30MS THRESHOLD                      
028600*****  S3 - PER-PAIR RISK SCORE, PLOSIVE-WEIGHTED                         
028700     MOVE "250-SCORE-PAIR" TO PARA-NAME.                                  
028800     SET WS-PAIR-IS-MATCH TO TRUE.                                        
028900     IF CUR-BEST-DELTA-MS > 30                                            
029000         SET WS-PAIR-IS-MISMATCH TO TRUE                                  
029100         ADD 1 TO WS-MISMATCH-COUNT                                       
029200         IF CURRENT-IS-PLOSIVE                                            
029300             ADD 1 TO WS-PLOSIVE-MISMATCH-CNT.                            
029400                                                                          
029500     IF CUR-BEST-DELTA-MS > WS-MAX-DELTA-MS                               
029600         MOVE CUR-BEST-DELTA-MS TO WS-MAX-DELTA-MS.                       
029700                                                                          
029800     COMPUTE WS-PAIR-SCORE ROUNDED = CUR-BEST-DELTA-MS / 200.             
029900     IF WS-PAIR-SCORE > 1                                                 
030000         MOVE 1 TO WS-PAIR-SCORE.                                         
030100     IF WS-PAIR-IS-MISMATCH AND CURRENT-IS-PLOSIVE                        
030200         COMPUTE WS-PAIR-SCORE ROUNDED = WS-PAIR-SCORE * 1.5              
030300         IF WS-PAIR-SCORE > 1                                             
030400             MOVE 1 TO WS-PAIR-SCORE.                                     
030500                                                                          
030600     ADD WS-PAIR-SCORE TO WS-SCORE-SUM.                                   
030700 250-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000 900-CLASSIFY-RISK.                                                       
031100*****  S4 - MEAN OF THE PER-PAIR SCORES, ZERO WHEN NO PAIRS               
031200*****  S5 - THRESHOLD MAP TO LOW/MEDIUM/HIGH/CRITICAL                     
031300*****  S7 - AN EMPTY DECK ON EITHER SIDE IS A CLEAN LOW RESULT            
031400     MOVE "900-CLASSIFY-RISK" TO PARA-NAME.                               
031500     IF WS-TOTAL-MATCHES = 0                                              
031600         MOVE 0 TO WS-RISK-SCORE-WORK                                     
031700         SET SYR-RISK-IS-LOW TO TRUE                                      
031800     ELSE                                                                 
031900         COMPUTE WS-RISK-SCORE-WORK ROUNDED =                             
032000                 WS-SCORE-SUM / WS-TOTAL-MATCHES                          
032100         IF WS-RISK-SCORE-WORK < 0.25                                     
032200             SET SYR-RISK-IS-LOW TO TRUE                                  
032300         ELSE                                                             
032400         IF WS-RISK-SCORE-WORK < 0.50                                     
032500             SET SYR-RISK-IS-MEDIUM TO TRUE                               
032600         ELSE                                                             
032700         IF WS-RISK-SCORE-WORK < 0.75                                     
032800             SET SYR-RISK-IS-HIGH TO TRUE                                 
032900         ELSE                                                             
033000             SET SYR-RISK-IS-CRITICAL TO TRUE.                            
033100 900-EXIT.                                                                
033200     EXIT.                                                                
033300                                                                          
033400 950-PRINT-RESULT.                                                        
033500     MOVE "950-PRINT-RESULT" TO PARA-NAME.                                
033600     MOVE WS-RUN-MEDIA-NAME TO SYR-MEDIA-NAME.                            
033700     MOVE WS-TOTAL-MATCHES TO SYR-TOTAL-MATCHES.                          
033800     MOVE WS-MISMATCH-COUNT TO SYR-MISMATCH-COUNT.                        
033900     MOVE WS-PLOSIVE-MISMATCH-CNT TO SYR-PLOSIVE-MISMATCH-COUNT.          
034000     MOVE WS-MAX-DELTA-MS TO SYR-MAX-DELTA-MS.                            
034100     MOVE WS-RISK-SCORE-WORK TO SYR-RISK-SCORE.                           
034200     MOVE WS-RUN-JITTER-MS TO SYR-AVG-JITTER-MS.                          
034300                                                                          
034400     MOVE SPACES TO WS-SYSOUT-DETAIL-LINE.                                
034500     MOVE "SYNC RESULT - MEDIA" TO SOL-LABEL.                             
034600     MOVE SYR-MEDIA-NAME TO SOL-VALUE.                                    
034700     WRITE SYSOUT-REC FROM WS-SYSOUT-DETAIL-LINE.                         
034800                                                                          
034900     MOVE SPACES TO WS-SYSOUT-DETAIL-LINE.                                
035000     MOVE "SYNC RESULT - RISK" TO SOL-LABEL.                              
035100     MOVE SYR-RISK-LEVEL TO SOL-VALUE.                                    
035200     WRITE SYSOUT-REC FROM WS-SYSOUT-DETAIL-LINE.                         
035300 950-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 990-CLEANUP.                                                             
035700     MOVE "990-CLEANUP" TO PARA-NAME.                                     
035710     PERFORM 005-CHECK-FILE-STATUS THRU 005-EXIT                          
035720         VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > 3.                     
035800     CLOSE CONTROL-CARD-FILE, PHONFILE, VISMFILE, SYSOUT.                 
035850     PERFORM 995-DISPLAY-COUNTERS THRU 995-EXIT                           
035860         VARYING MTC-IDX FROM 1 BY 1 UNTIL MTC-IDX > 3.                   
036300     DISPLAY "******** NORMAL END OF JOB SYNCENGN ********".              
036400 990-EXIT.                                                                
036500     EXIT.                                                                
036510                                                                          
036520 995-DISPLAY-COUNTERS.                                                    
036530     MOVE "995-DISPLAY-COUNTERS" TO PARA-NAME.                            
036540     DISPLAY WS-MATCH-LABEL-TABLE (MTC-IDX).                              
036550     DISPLAY WS-MATCH-COUNTERS-TABLE (MTC-IDX).                           
036560 995-EXIT.                                                                
036570     EXIT.                                                                
036600                                                                          
036700 1000-ABEND-RTN.                                                          
036800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
036900     CLOSE CONTROL-CARD-FILE, PHONFILE, VISMFILE, SYSOUT.                 
037000     DISPLAY "*** ABNORMAL END OF JOB-SYNCENGN ***" UPON CONSOLE.         
037100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

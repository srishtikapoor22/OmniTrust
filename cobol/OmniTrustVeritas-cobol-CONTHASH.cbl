000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM...: CONTHASH                                                   
000400*  PURPOSE....: COMPUTES THE FIXED-WIDTH 64-CHARACTER HEX CONTENT         
000500*               DIGEST USED TO ANCHOR A MEDIA ITEM IN THE VERITAS         
000600*               LEDGER.  CALLED ONCE PER ANCHOR REQUEST FROM              
000700*               LEDGVRFY.  IDENTICAL INPUT TEXT ALWAYS PRODUCES           
000800*               THE IDENTICAL DIGEST (SEE CHANGE-LOG 871011).             
000900******************************************************************        
001000 PROGRAM-ID.  CONTHASH.                                                   
001100 AUTHOR. R W OKAFOR.                                                      
001200 INSTALLATION. VERITAS FORENSICS SYSTEMS GROUP.                           
001300 DATE-WRITTEN. 03/14/87.                                                  
001400 DATE-COMPILED. 03/14/87.                                                 
001500 SECURITY. NON-CONFIDENTIAL.                                              
001600******************************************************************        
001700*  C H A N G E   L O G                                                    
001800*  ---------------------------------------------------------              
001900*  871011  RWO  ORIGINAL CODING - DVR 8714 - ROLLING 8-LANE               
002000*               CHECKSUM FOR CONTENT ANCHORING.                           
002100*  880226  RWO  DVR 8802 - WIDENED LANE ACCUMULATOR TO 9(10)              
002200*               TO STOP THE HIGH-VOLUME RUNS FROM WRAPPING                
002300*               THE SAME DIGEST TWICE IN ONE DAY.                         
002400*  890517  TDW  DVR 8905 - FIXED TEXT-LENGTH SCAN - A TRAILING            
002500*               LOW-VALUE WAS BEING READ AS NON-SPACE AND THE             
002600*               LENGTH CAME OUT ONE SHORT.                                
002700*  910822  RWO  DVR 9108 - ADDED HEX-DIGIT LOOKUP TABLE IN PLACE          
002800*               OF THE OLD DIVIDE/REMAINDER-TO-DISPLAY HACK.              
002900*  940130  CJM  DVR 9401 - COLLATE TABLE REBUILT BYTE FOR BYTE            
003000*               AFTER THE 3090 CUTOVER - VERIFIED AGAINST THE             
003100*               1987 TEST DECK, DIGESTS UNCHANGED.                        
003200*  981203  TDW  Y2K 9812 - DATE-WRITTEN/DATE-COMPILED STAMPS ON           
003300*               THIS MEMBER REVIEWED FOR YEAR-2000 READINESS.             
003400*               NO STORED DATES IN THIS PROGRAM - NO CHANGE               
003500*               REQUIRED, LOGGED FOR THE Y2K SIGN-OFF BINDER.             
003600*  030715  CJM  DVR 3071 - RETURN-CD NOW SET NON-ZERO WHEN THE            
003700*               CALLER PASSES AN ALL-SPACE TEXT FIELD INSTEAD             
003800*               OF ABENDING THE CALLING PROGRAM.                          
003900*  110929  PAK  DVR 11092 - MINOR COMMENT CLEANUP, NO LOGIC               
004000*               CHANGE, PER SHOP STANDARDS AUDIT.                         
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 WORKING-STORAGE SECTION.                                                 
005350 01  PARA-NAME                   PIC X(30).                               
005400******************************************************************        
005500*  BYTE-ORDINAL COLLATE TABLE - POSITION WITHIN THIS TABLE IS             
005600*  THE ORDINAL VALUE (0-255) OF THE MATCHING CHARACTER.  BUILT            
005700*  AS 32 ROWS OF 8 BYTES SO NO SINGLE VALUE CLAUSE RUNS PAST              
005800*  THE CODING LINE.                                                       
005900******************************************************************        
006000 01  WS-COLLATE-TABLE.                                                    
006100     05  FILLER  PIC X(08) VALUE X"0001020304050607".                     
006200     05  FILLER  PIC X(08) VALUE X"08090A0B0C0D0E0F".                     
006300     05  FILLER  PIC X(08) VALUE X"1011121314151617".                     
006400     05  FILLER  PIC X(08) VALUE X"18191A1B1C1D1E1F".                     
006500     05  FILLER  PIC X(08) VALUE X"2021222324252627".                     
006600     05  FILLER  PIC X(08) VALUE X"28292A2B2C2D2E2F".                     
006700     05  FILLER  PIC X(08) VALUE X"3031323334353637".                     
006800     05  FILLER  PIC X(08) VALUE X"38393A3B3C3D3E3F".                     
006900     05  FILLER  PIC X(08) VALUE X"4041424344454647".                     
007000     05  FILLER  PIC X(08) VALUE X"48494A4B4C4D4E4F".                     
007100     05  FILLER  PIC X(08) VALUE X"5051525354555657".                     
007200     05  FILLER  PIC X(08) VALUE X"58595A5B5C5D5E5F".                     
007300     05  FILLER  PIC X(08) VALUE X"6061626364656667".                     
007400     05  FILLER  PIC X(08) VALUE X"68696A6B6C6D6E6F".                     
007500     05  FILLER  PIC X(08) VALUE X"7071727374757677".                     
007600     05  FILLER  PIC X(08) VALUE X"78797A7B7C7D7E7F".                     
007700     05  FILLER  PIC X(08) VALUE X"8081828384858687".                     
007800     05  FILLER  PIC X(08) VALUE X"88898A8B8C8D8E8F".                     
007900     05  FILLER  PIC X(08) VALUE X"9091929394959697".                     
008000     05  FILLER  PIC X(08) VALUE X"98999A9B9C9D9E9F".                     
008100     05  FILLER  PIC X(08) VALUE X"A0A1A2A3A4A5A6A7".                     
008200     05  FILLER  PIC X(08) VALUE X"A8A9AAABACADAEAF".                     
008300     05  FILLER  PIC X(08) VALUE X"B0B1B2B3B4B5B6B7".                     
008400     05  FILLER  PIC X(08) VALUE X"B8B9BABBBCBDBEBF".                     
008500     05  FILLER  PIC X(08) VALUE X"C0C1C2C3C4C5C6C7".                     
008600     05  FILLER  PIC X(08) VALUE X"C8C9CACBCCCDCECF".                     
008700     05  FILLER  PIC X(08) VALUE X"D0D1D2D3D4D5D6D7".                     
008800     05  FILLER  PIC X(08) VALUE X"D8D9DADBDCDDDEDF".                     
008900     05  FILLER  PIC X(08) VALUE X"E0E1E2E3E4E5E6E7".                     
009000     05  FILLER  PIC X(08) VALUE X"E8E9EAEBECEDEEEF".                     
009100     05  FILLER  PIC X(08) VALUE X"F0F1F2F3F4F5F6F7".                     
009200     05  FILLER  PIC X(08) VALUE X"F8F9FAFBFCFDFEFF".                     
009300*****  ALTERNATE SUBSCRIPTED VIEW USED BY 300-FIND-ORDINAL TO             
009400*****  SEARCH THE TABLE ONE BYTE AT A TIME                                
009500     05  WS-COLLATE-ENTRY REDEFINES WS-COLLATE-TABLE                      
009600                          PIC X(01) OCCURS 256 TIMES                      
009700                          INDEXED BY ORD-IDX.                             
009800                                                                          
009900******************************************************************        
010000*  HEX-DIGIT OUTPUT ALPHABET - DIGIT N OF THE DIGEST IS TAKEN             
010100*  FROM POSITION (REMAINDER + 1) OF THIS TABLE.                           
010200******************************************************************        
010300 01  WS-HEXDIGIT-STRING      PIC X(16) VALUE "0123456789ABCDEF".          
010400     05  WS-HEXDIGIT-ENTRY REDEFINES WS-HEXDIGIT-STRING                   
010500                          PIC X(01) OCCURS 16 TIMES                       
010600                          INDEXED BY HEX-IDX.                             
010700                                                                          
010800******************************************************************        
010900*  EIGHT ROLLING LANES - EACH LANE FOLDS TO A 32-BIT RANGE AND            
011000*  FORMATS OUT TO 8 HEX DIGITS, GIVING THE FULL 64-CHAR DIGEST.           
011100******************************************************************        
011200 01  WS-LANE-GROUP.                                                       
011300     05  WS-LANE-ACCUM OCCURS 8 TIMES PIC 9(10) COMP-3.                   
011705     05  FILLER                      PIC X(02).                           
011800                                                                          
011900 01  WS-WORK-FIELDS.                                                      
012000     05  WS-SCAN-POS          PIC 9(04) COMP.                             
012100     05  WS-TEXT-LEN          PIC 9(04) COMP.                             
012200     05  WS-LANE-SUB          PIC 9(01) COMP.                             
012300     05  WS-CURR-CHAR         PIC X(01).                                  
012400     05  WS-FOLD-REMAINDER    PIC 9(10) COMP-3.                           
012500     05  WS-FOLD-QUOTIENT     PIC 9(10) COMP-3.                           
012600     05  WS-HEX-REMAINDER     PIC 9(02) COMP.                             
012700     05  WS-HEX-POS           PIC 9(02) COMP.                             
012705     05  FILLER                      PIC X(02).                           
012800                                                                          
012900 LINKAGE SECTION.                                                         
013000 01  CONTHASH-TEXT           PIC X(2000).                                 
013100 01  CONTHASH-DIGEST         PIC X(64).                                   
013150*****  ONE 8-BYTE SLICE PER LANE, SO 450-FORMAT-HEX-DIGIT CAN             
013160*****  PLANT EACH LANE'S HEX DIGITS BY SUBSCRIPT INSTEAD OF               
013170*****  COMPUTING THE OFFSET INTO THE BARE 64-BYTE FIELD                   
013180 01  WS-DIGEST-LANES-VIEW REDEFINES CONTHASH-DIGEST.                      
013190     05  WS-DIGEST-LANE      OCCURS 8 TIMES PIC X(08).                    
013200 01  RETURN-CD               PIC 9(04) COMP.                              
013300                                                                          
013400 PROCEDURE DIVISION USING CONTHASH-TEXT, CONTHASH-DIGEST,                 
013500                           RETURN-CD.                                     
013600 000-HOUSEKEEPING.                                                        
013700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
013800     MOVE ZERO TO RETURN-CD.                                              
013900     MOVE SPACES TO CONTHASH-DIGEST.                                      
014000     IF CONTHASH-TEXT = SPACES                                            
014100         MOVE 4 TO RETURN-CD                                              
014200         GOBACK.                                                          
014300                                                                          
014400     MOVE ZERO TO WS-LANE-GROUP.                                          
014500     MOVE 2000 TO WS-SCAN-POS.                                            
014600     PERFORM 100-SCAN-LENGTH THRU 100-EXIT                                
014700         VARYING WS-SCAN-POS FROM 2000 BY -1                              
014800         UNTIL WS-SCAN-POS < 1                                            
014900            OR CONTHASH-TEXT (WS-SCAN-POS:1) NOT = SPACE.                 
015000     MOVE WS-SCAN-POS TO WS-TEXT-LEN.                                     
015100                                                                          
015200     PERFORM 200-ROLL-CHARACTER THRU 200-EXIT                             
015300         VARYING WS-SCAN-POS FROM 1 BY 1                                  
015400         UNTIL WS-SCAN-POS > WS-TEXT-LEN.                                 
015500                                                                          
015600     PERFORM 400-FORMAT-LANE THRU 400-EXIT                                
015700         VARYING WS-LANE-SUB FROM 1 BY 1 UNTIL WS-LANE-SUB > 8.           
015800                                                                          
015900     GOBACK.                                                              
016000                                                                          
016100 100-SCAN-LENGTH.                                                         
016200*****  BODY INTENTIONALLY EMPTY - THE VARYING/UNTIL CLAUSE ON             
016300*****  THE PERFORM THAT CALLS THIS PARAGRAPH DOES ALL THE WORK,           
016400*****  WALKING BACKWARD OVER CONTHASH-TEXT UNTIL A NON-SPACE              
016500*****  BYTE IS FOUND.                                                     
016600 100-EXIT.                                                                
016700     EXIT.                                                                
016800                                                                          
016900 200-ROLL-CHARACTER.                                                      
017000     MOVE "200-ROLL-CHARACTER" TO PARA-NAME.                              
017100     MOVE CONTHASH-TEXT (WS-SCAN-POS:1) TO WS-CURR-CHAR.                  
017200                                                                          
017300     DIVIDE WS-SCAN-POS BY 8 GIVING WS-FOLD-QUOTIENT                      
017400             REMAINDER WS-LANE-SUB.                                       
017500     ADD 1 TO WS-LANE-SUB.                                                
017600                                                                          
017700     PERFORM 300-FIND-ORDINAL THRU 300-EXIT.                              
017800 200-EXIT.                                                                
017900     EXIT.                                                                
018000                                                                          
018100 300-FIND-ORDINAL.                                                        
018200*****  ORD-IDX LANDS ON THE MATCHING TABLE POSITION, WHICH IS             
018300*****  THE CHARACTER'S ORDINAL VALUE PLUS ONE (TABLE STARTS AT            
018400*****  SUBSCRIPT 1, ORDINAL VALUES START AT ZERO)                         
018500     MOVE "300-FIND-ORDINAL" TO PARA-NAME.                                
018600     SET ORD-IDX TO 1.                                                    
018700     SEARCH WS-COLLATE-ENTRY                                              
018800         AT END                                                           
018900             SET ORD-IDX TO 1                                             
019000         WHEN WS-COLLATE-ENTRY (ORD-IDX) = WS-CURR-CHAR                   
019100             ADD ORD-IDX * WS-SCAN-POS                                    
019200                     TO WS-LANE-ACCUM (WS-LANE-SUB)                       
019300             DIVIDE WS-LANE-ACCUM (WS-LANE-SUB)                           
019400                     BY 4294967296                                        
019500                     GIVING WS-FOLD-QUOTIENT                              
019600                     REMAINDER WS-LANE-ACCUM (WS-LANE-SUB)                
019700     END-SEARCH.                                                          
019800 300-EXIT.                                                                
019900     EXIT.                                                                
020000                                                                          
020100 400-FORMAT-LANE.                                                         
020200     MOVE "400-FORMAT-LANE" TO PARA-NAME.                                 
020300     MOVE WS-LANE-ACCUM (WS-LANE-SUB) TO WS-FOLD-REMAINDER.               
020400     PERFORM 450-FORMAT-HEX-DIGIT THRU 450-EXIT                           
020500         VARYING WS-HEX-POS FROM 8 BY -1 UNTIL WS-HEX-POS < 1.            
020600 400-EXIT.                                                                
020700     EXIT.                                                                
020800                                                                          
020900 450-FORMAT-HEX-DIGIT.                                                    
021000     MOVE "450-FORMAT-HEX-DIGIT" TO PARA-NAME.                            
021100     DIVIDE WS-FOLD-REMAINDER BY 16                                       
021200         GIVING WS-FOLD-QUOTIENT                                          
021300         REMAINDER WS-HEX-REMAINDER.                                      
021400     SET HEX-IDX TO WS-HEX-REMAINDER.                                     
021500     ADD 1 TO HEX-IDX.                                                    
021600     MOVE WS-HEXDIGIT-ENTRY (HEX-IDX) TO                                  
021700         WS-DIGEST-LANE (WS-LANE-SUB) (WS-HEX-POS:1).                     
021900     MOVE WS-FOLD-QUOTIENT TO WS-FOLD-REMAINDER.                          
022000 450-EXIT.                                                                
022100     EXIT.                                                                
                                                                                
000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM...: VERITCRT                                                   
000400*  PURPOSE....: BATCH DRIVER FOR THE VERITAS FORENSIC DECISION            
000500*               ENGINE.  READS ONE INVESTIGATION RECORD PER MEDIA         
000600*               ITEM (SORTED BY INV-ID), CALLS FORNSDSN TO APPLY          
000700*               THE DECISION MATRIX, WRITES THE VERDICT RECORD,           
000800*               AND PRINTS THE VERITAS CERTIFICATE REPORT WITH            
000900*               CONTROL TOTALS BY VERDICT.                                
001000******************************************************************        
001100 PROGRAM-ID.  VERITCRT.                                                   
001200 AUTHOR. J L SAYLES.                                                      
001300 INSTALLATION. VERITAS FORENSICS SYSTEMS GROUP.                           
001400 DATE-WRITTEN. 04/09/87.                                                  
001500 DATE-COMPILED. 04/09/87.                                                 
001600 SECURITY. NON-CONFIDENTIAL.                                              
001700******************************************************************        
001800*  C H A N G E   L O G                                                    
001900*  ---------------------------------------------------------              
002000*  870409  JLS  ORIGINAL CODING - DVR 8716 - READS INVESTGS,              
002100*               CALLS FORNSDSN, WRITES VERDFILE AND THE                   
002200*               CERTIFICATE REPORT.                                       
002300*  870602  JLS  DVR 8722 - ADDED THE CORRELATION DESCRIPTION              
002400*               LINES TO THE DETAIL BLOCK PER REVIEW BOARD                
002500*               REQUEST - ONE LINE PER HIT, NONE WHEN VD-CORR-            
002600*               COUNT IS ZERO.                                            
002700*  880118  RWO  DVR 8804 - ADDED PAGE-BREAK LOGIC SO THE DETAIL           
002800*               BLOCK FOR A SINGLE INVESTIGATION NEVER SPLITS             
002900*               ACROSS A PAGE BOUNDARY.                                   
003000*  911025  TDW  DVR 9110 - ADDED THE FIXED THREE-LAYER EXPLANATION        
003100*               FOOTER TO EVERY DETAIL BLOCK PER FORENSICS                
003200*               REVIEW BOARD STANDARD CERTIFICATE FORMAT.                 
003300*  950714  CJM  DVR 9507 - CONTROL TOTALS NOW BROKEN OUT BY               
003400*               VERDICT TYPE RATHER THAN A SINGLE GRAND TOTAL -           
003500*               AUDIT STAFF NEEDED THE BREAKDOWN ON THE REPORT.           
003600*  981203  TDW  Y2K 9812 - REPLACED THE TWO-DIGIT RUN-DATE FIELD          
003700*               ON THE PAGE HEADER WITH A FOUR-DIGIT YEAR PER THE         
003800*               YEAR-2000 README STANDARD.  NO STORED DATES               
003900*               ELSEWHERE IN THIS MEMBER.                                 
004000*  020917  CJM  DVR 2091 - EMPTY INVESTGS FILE NOW ABENDS THE             
004100*               JOB RATHER THAN PRINTING A BLANK CERTIFICATE              
004200*               REPORT, PER OPERATIONS RUNBOOK.                           
004300*  110929  PAK  DVR 11093 - MINOR COMMENT CLEANUP, NO LOGIC               
004400*               CHANGE, PER SHOP STANDARDS AUDIT.                         
004500******************************************************************        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 SPECIAL-NAMES.                                                           
005100     C01 IS NEXT-PAGE.                                                    
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT SYSOUT                                                        
005700     ASSIGN TO UT-S-SYSOUT                                                
005800       ORGANIZATION IS SEQUENTIAL.                                        
005900                                                                          
006000     SELECT INVESTGS                                                      
006100     ASSIGN TO UT-S-INVESTGS                                              
006200       ACCESS MODE IS SEQUENTIAL                                          
006300       FILE STATUS IS IFCODE.                                             
006400                                                                          
006500     SELECT VERDFILE                                                      
006600     ASSIGN TO UT-S-VERDFILE                                              
006700       ACCESS MODE IS SEQUENTIAL                                          
006800       FILE STATUS IS OFCODE.                                             
006900                                                                          
007000     SELECT CERTRPT                                                       
007100     ASSIGN TO UT-S-CERTRPT                                               
007200       ACCESS MODE IS SEQUENTIAL                                          
007300       FILE STATUS IS OFCODE.                                             
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  SYSOUT                                                               
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 130 CHARACTERS                                       
008100     BLOCK CONTAINS 0 RECORDS                                             
008200     DATA RECORD IS SYSOUT-REC.                                           
008300 01  SYSOUT-REC                  PIC X(130).                              
008400                                                                          
008500 FD  INVESTGS                                                             
008600     RECORDING MODE IS F                                                  
008700     LABEL RECORDS ARE STANDARD                                           
008800     RECORD CONTAINS 120 CHARACTERS                                       
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     DATA RECORD IS INVESTIGATION.                                        
009100     COPY INVSTG.                                                         
009200                                                                          
009300 FD  VERDFILE                                                             
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 120 CHARACTERS                                       
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS VERDICT-REC.                                          
009900     COPY VERDICT.                                                        
010000                                                                          
010100 FD  CERTRPT                                                              
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 132 CHARACTERS                                       
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     DATA RECORD IS RPT-REC.                                              
010700 01  RPT-REC                     PIC X(132).                              
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000 01  FILE-STATUS-CODES.                                                   
011100     05  IFCODE                  PIC X(02).                               
011200         88  CODE-READ                 VALUE "00".                        
011250*****  TABLE VIEW OF THE TWO FILE STATUS CODES, CHECKED BY                
011260*****  999-CLEANUP'S FINAL STATUS SWEEP BEFORE NORMAL EOJ                 
011270     05  WS-FILE-STATUS-TABLE REDEFINES IFCODE                            
011280                         OCCURS 2 TIMES                                   
011290                         INDEXED BY FS-IDX                                
011295                         PIC X(02).                                       
011300     05  OFCODE                  PIC X(02).                               
011400         88  CODE-WRITE                VALUE SPACES.                      
011405     05  FILLER                      PIC X(02).                           
011500                                                                          
011600 01  WS-SWITCHES.                                                         
011700     05  MORE-INVESTGS-SW        PIC X(01).                               
011800         88  MORE-INVESTIGATIONS       VALUE "Y".                         
011900         88  NO-MORE-INVESTIGATIONS    VALUE "N".                         
011905     05  FILLER                      PIC X(02).                           
012000                                                                          
012100 01  WS-RUN-DATE-FIELDS.                                                  
012200     05  WS-RUN-DATE.                                                     
012300         10  WS-RUN-YY           PIC 9(02).                               
012400         10  WS-RUN-MM           PIC 9(02).                               
012500         10  WS-RUN-DD           PIC 9(02).                               
012600     05  WS-RUN-CCYY             PIC 9(04).                               
012605     05  FILLER                      PIC X(02).                           
012700                                                                          
012800 01  WS-WORK-COUNTERS.                                                    
013300     05  WS-RECORDS-READ         PIC 9(07) COMP.                          
013400     05  WS-RECORDS-WRITTEN      PIC 9(07) COMP.                          
013500     05  WS-VERIFIED-COUNT       PIC 9(07) COMP.                          
013550*****  TABLE VIEW OF THE FOUR VERDICT COUNTERS, USED BY                   
013560*****  999-CLEANUP TO DISPLAY EACH ONE WITH ITS LABEL IN A LOOP           
013570     05  WS-VERDICT-COUNTERS-TABLE REDEFINES WS-VERIFIED-COUNT            
013580                             OCCURS 4 TIMES                               
013590                             INDEXED BY VCT-IDX                           
013595                             PIC 9(07) COMP.                              
013600     05  WS-INCONCLUSIVE-COUNT   PIC 9(07) COMP.                          
013700     05  WS-SUSPICIOUS-COUNT     PIC 9(07) COMP.                          
013800     05  WS-MANIPULATED-COUNT    PIC 9(07) COMP.                          
013805     05  FILLER                      PIC X(02).                           
013900*****  PARALLEL LABEL TABLE FOR THE COUNTER DUMP ABOVE                    
014000 01  WS-VERDICT-LABELS.                                                   
014010     05  FILLER  PIC X(20) VALUE "VERIFIED".                              
014020     05  FILLER  PIC X(20) VALUE "INCONCLUSIVE".                          
014030     05  FILLER  PIC X(20) VALUE "SUSPICIOUS".                            
014040     05  FILLER  PIC X(20) VALUE "MANIPULATED".                           
014100 01  WS-VERDICT-LABEL-TABLE REDEFINES WS-VERDICT-LABELS                   
014200                         OCCURS 4 TIMES                                   
014250                         PIC X(20).                                       
014300                                                                          
014400 01  WS-LINES                    PIC 9(03) COMP.                          
014500 01  WS-PAGES                    PIC 9(03) COMP.                          
014600 01  WS-PCT-WORK                 PIC 999V9 COMP-3.                        
014700 01  WS-CORR-MSG                 PIC X(60).                               
014800 01  RETURN-CD                   PIC 9(04) COMP.                          
014900                                                                          
015000 01  WS-HDR-REC.                                                          
015100     05  FILLER                  PIC X(40)  VALUE SPACES.                 
015200     05  FILLER                  PIC X(36)                                
015300         VALUE "OMNITRUST VERITAS CERTIFICATE REPORT".                    
015400     05  FILLER                  PIC X(10)  VALUE SPACES.                 
015500     05  FILLER                  PIC X(09)  VALUE "RUN DATE:".            
015600     05  HDR-RUN-MM-O            PIC 99.                                  
015700     05  FILLER                  PIC X(01)  VALUE "/".                    
015800     05  HDR-RUN-DD-O            PIC 99.                                  
015900     05  FILLER                  PIC X(01)  VALUE "/".                    
016000     05  HDR-RUN-CCYY-O          PIC 9999.                                
016100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
016200     05  FILLER                  PIC X(05)  VALUE "PAGE ".                
016300     05  HDR-PAGE-NBR-O          PIC ZZ9.                                 
016400     05  FILLER                  PIC X(17)  VALUE SPACES.                 
016500                                                                          
016600 01  WS-COLM-HDR-REC.                                                     
016700     05  FILLER                  PIC X(05)  VALUE "ID".                   
016800     05  FILLER                  PIC X(14)  VALUE SPACES.                 
016900     05  FILLER                  PIC X(07)  VALUE "VERDICT".              
017000     05  FILLER                  PIC X(07)  VALUE SPACES.                 
017100     05  FILLER                  PIC X(04)  VALUE "CONF".                 
017200     05  FILLER                  PIC X(06)  VALUE SPACES.                 
017300     05  FILLER                  PIC X(05)  VALUE "CORR#".                
017400     05  FILLER                  PIC X(84)  VALUE SPACES.                 
017500                                                                          
017600 01  WS-DETAIL-REC.                                                       
017700     05  DTL-ID-O                PIC X(16).                               
017800     05  FILLER                  PIC X(03)  VALUE SPACES.                 
017900     05  DTL-VERDICT-O           PIC X(12).                               
018000     05  FILLER                  PIC X(03)  VALUE SPACES.                 
018100     05  DTL-CONF-O              PIC ZZ9.9.                               
018200     05  FILLER                  PIC X(01)  VALUE "%".                    
018300     05  FILLER                  PIC X(03)  VALUE SPACES.                 
018400     05  DTL-CORR-O              PIC Z9.                                  
018500     05  FILLER                  PIC X(87)  VALUE SPACES.                 
018600                                                                          
018700 01  WS-REASON-REC.                                                       
018800     05  FILLER                  PIC X(07)  VALUE SPACES.                 
018900     05  FILLER                  PIC X(09)  VALUE "REASON: ".             
019000     05  RSN-TEXT-O              PIC X(80).                               
019100     05  FILLER                  PIC X(36)  VALUE SPACES.                 
019200                                                                          
019300 01  WS-CORR-REC.                                                         
019400     05  FILLER                  PIC X(07)  VALUE SPACES.                 
019500     05  FILLER                  PIC X(02)  VALUE "- ".                   
019600     05  CORR-TEXT-O             PIC X(60).                               
019700     05  FILLER                  PIC X(63)  VALUE SPACES.                 
019800                                                                          
019900 01  WS-FOOTER-TABLE-DATA.                                                
020000*****  THE FIXED THREE-LAYER EXPLANATION FOOTER PRINTED AFTER             
020100*****  EVERY DETAIL BLOCK - BUILT AS A LOAD-ONCE TABLE THE                
020200*****  SAME WAY THE CONTHASH COLLATING SEQUENCE IS BUILT, SO              
020300*****  A FOURTH LAYER CAN BE ADDED HERE WITHOUT TOUCHING THE              
020400*****  PRINT LOGIC                                                        
020500     05  FILLER PIC X(61) VALUE                                           
020600  "  LEDGER   - CONTENT HASH VERIFIED AGAINST AUDIT LEDGER.     ".        
020700     05  FILLER PIC X(61) VALUE                                           
020800  "  SYNC     - AUDIO/VIDEO TIMING CHECKED FOR MANIPULATION.    ".        
020900     05  FILLER PIC X(61) VALUE                                           
021000  "  LIVENESS - CHALLENGE/RESPONSE TESTED FOR A LIVE SUBJECT.   ".        
021100 01  WS-FOOTER-TABLE REDEFINES WS-FOOTER-TABLE-DATA.                      
021200     05  FTR-LINE OCCURS 3 TIMES INDEXED BY FTR-IDX                       
021300                             PIC X(61).                                   
021400                                                                          
021500 01  WS-TRAILER-REC.                                                      
021600     05  FILLER                  PIC X(07)  VALUE "TOTALS:".              
021700     05  FILLER                  PIC X(02)  VALUE SPACES.                 
021800     05  FILLER                  PIC X(13)  VALUE "RECORDS READ:".        
021900     05  TRL-READ-O              PIC ZZZ,ZZ9.                             
022000     05  FILLER                  PIC X(03)  VALUE SPACES.                 
022100     05  FILLER                  PIC X(09)  VALUE "VERIFIED:".            
022200     05  TRL-VERIFIED-O          PIC ZZZ,ZZ9.                             
022300     05  FILLER                  PIC X(84)  VALUE SPACES.                 
022400                                                                          
022500 01  WS-TRAILER-REC-2.                                                    
022600     05  FILLER                  PIC X(14)  VALUE "INCONCLUSIVE:".        
022700     05  TRL-INCONCL-O           PIC ZZZ,ZZ9.                             
022800     05  FILLER                  PIC X(03)  VALUE SPACES.                 
022900     05  FILLER                  PIC X(12)  VALUE "SUSPICIOUS:".          
023000     05  TRL-SUSPICIOUS-O        PIC ZZZ,ZZ9.                             
023100     05  FILLER                  PIC X(03)  VALUE SPACES.                 
023200     05  FILLER                  PIC X(13)  VALUE "MANIPULATED:".         
023300     05  TRL-MANIPULATED-O       PIC ZZZ,ZZ9.                             
023400     05  FILLER                  PIC X(66)  VALUE SPACES.                 
023500                                                                          
023600 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.                
023700                                                                          
023800     COPY ABENDREC.                                                       
023900                                                                          
024000 PROCEDURE DIVISION.                                                      
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
024300         UNTIL NO-MORE-INVESTIGATIONS.                                    
024400     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
024500     MOVE ZERO TO RETURN-CODE.                                            
024600     GOBACK.                                                              
024700                                                                          
024800 000-HOUSEKEEPING.                                                        
024900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
025000     DISPLAY "******** BEGIN JOB VERITCRT ********".                      
025100     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
025200     ACCEPT WS-RUN-DATE FROM DATE.                                        
025300     IF WS-RUN-YY < 50                                                    
025400         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY                           
025500     ELSE                                                                 
025600         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.                          
025700     MOVE ZERO TO WS-RECORDS-READ WS-RECORDS-WRITTEN                      
025800                  WS-VERIFIED-COUNT WS-INCONCLUSIVE-COUNT                 
025900                  WS-SUSPICIOUS-COUNT WS-MANIPULATED-COUNT.               
026000     MOVE ZERO TO WS-PAGES.                                               
026100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
026200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
026300     PERFORM 900-READ-INVESTGS THRU 900-EXIT.                             
026400     IF NO-MORE-INVESTIGATIONS                                            
026500         MOVE "EMPTY INVESTIGATIONS INPUT FILE" TO ABEND-REASON           
026600         GO TO 1000-ABEND-RTN.                                            
026700 000-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
026905 005-CHECK-FILE-STATUS.                                                   
026910 *****  FINAL STATUS SWEEP - CALLED FROM 999-CLEANUP AFTER ALL            
026915 *****  READS/WRITES ARE DONE, SO BY THEN EACH CODE HOLDS EITHER          
026920 *****  A GOOD I-O STATUS OR A NORMAL END-OF-FILE STATUS                  
026925     MOVE "005-CHECK-FILE-STATUS" TO PARA-NAME.                           
026930     IF WS-FILE-STATUS-TABLE (FS-IDX) NOT = SPACES                        
026935             AND WS-FILE-STATUS-TABLE (FS-IDX) NOT = "00"                 
026940             AND WS-FILE-STATUS-TABLE (FS-IDX) NOT = "10"                 
026945         MOVE "00 OR 10" TO EXPECTED-VAL-ALPHA                            
026950         MOVE WS-FILE-STATUS-TABLE (FS-IDX) TO ACTUAL-VAL-ALPHA           
026955         MOVE "** BAD FILE STATUS CODE ON CLEANUP SWEEP"                  
026960                                     TO ABEND-REASON                      
026965         GO TO 1000-ABEND-RTN.                                            
026970 005-EXIT.                                                                
026975     EXIT.                                                                
027000 100-MAINLINE.                                                            
027100     MOVE "100-MAINLINE" TO PARA-NAME.                                    
027200     CALL "FORNSDSN" USING INVESTIGATION, VERDICT-REC, RETURN-CD.         
027300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
027400     PERFORM 200-WRITE-DETAIL-BLOCK THRU 200-EXIT.                        
027500     WRITE VERDICT-REC.                                                   
027600     ADD +1 TO WS-RECORDS-WRITTEN.                                        
027700     PERFORM 250-BUMP-VERDICT-TOTAL THRU 250-EXIT.                        
027800     PERFORM 900-READ-INVESTGS THRU 900-EXIT.                             
027900 100-EXIT.                                                                
028000     EXIT.                                                                
028100                                                                          
028200 200-WRITE-DETAIL-BLOCK.                                                  
028300*****  F1-F9 / C1-C3 HAVE ALREADY RUN IN FORNSDSN - THIS                  
028400*****  PARAGRAPH ONLY FORMATS WHAT CAME BACK IN VERDICT-REC               
028500     MOVE "200-WRITE-DETAIL-BLOCK" TO PARA-NAME.                          
028600     MOVE SPACES TO WS-DETAIL-REC.                                        
028700     MOVE VD-ID TO DTL-ID-O.                                              
028800     MOVE VD-VERDICT TO DTL-VERDICT-O.                                    
028900     COMPUTE WS-PCT-WORK ROUNDED = VD-CONFIDENCE * 100.                   
029000     MOVE WS-PCT-WORK TO DTL-CONF-O.                                      
029100     MOVE VD-CORR-COUNT TO DTL-CORR-O.                                    
029200     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 2.                  
029300     ADD +1 TO WS-LINES.                                                  
029400     MOVE SPACES TO WS-REASON-REC.                                        
029500     MOVE VD-REASON TO RSN-TEXT-O.                                        
029600     WRITE RPT-REC FROM WS-REASON-REC AFTER ADVANCING 1.                  
029700     ADD +1 TO WS-LINES.                                                  
029800     PERFORM 210-WRITE-CORRELATIONS THRU 210-EXIT.                        
029900     PERFORM 220-WRITE-FOOTER THRU 220-EXIT.                              
030000 200-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 210-WRITE-CORRELATIONS.                                                  
030400     MOVE "210-WRITE-CORRELATIONS" TO PARA-NAME.                          
030500     IF VD-CORR-COUNT > 0                                                 
030600         IF VD-CORR-JITTER-HIT                                            
030700         MOVE "JITTER_MITIGATION - SYNC GAP EXPLAINED"                    
030800             TO WS-CORR-MSG                                               
030900             PERFORM 215-WRITE-ONE-CORR THRU 215-EXIT                     
031000         END-IF                                                           
031100         IF VD-CORR-MULTI-HIT                                             
031200         MOVE "MULTI_LAYER_FAILURE - LEDGER/LIVENESS"                     
031300             TO WS-CORR-MSG                                               
031400             PERFORM 215-WRITE-ONE-CORR THRU 215-EXIT                     
031500         END-IF                                                           
031600         IF VD-CORR-SPOOF-HIT                                             
031700         MOVE "SOPHISTICATED_SPOOF - LOW SYNC RISK"                       
031800             TO WS-CORR-MSG                                               
031900             PERFORM 215-WRITE-ONE-CORR THRU 215-EXIT                     
032000         END-IF                                                           
032100     END-IF.                                                              
032200 210-EXIT.                                                                
032300     EXIT.                                                                
032400                                                                          
032500 215-WRITE-ONE-CORR.                                                      
032600     MOVE "215-WRITE-ONE-CORR" TO PARA-NAME.                              
032700     MOVE SPACES TO WS-CORR-REC.                                          
032800     MOVE WS-CORR-MSG TO CORR-TEXT-O.                                     
032900     WRITE RPT-REC FROM WS-CORR-REC AFTER ADVANCING 1.                    
033000     ADD +1 TO WS-LINES.                                                  
033100 215-EXIT.                                                                
033200     EXIT.                                                                
033300                                                                          
033400 220-WRITE-FOOTER.                                                        
033500*****  FIXED THREE-LAYER EXPLANATION - LOOKS UP THE TABLE                 
033600*****  LOADED ONCE AT COMPILE TIME RATHER THAN THREE WRITES               
033700     MOVE "220-WRITE-FOOTER" TO PARA-NAME.                                
033800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
033900     PERFORM 225-WRITE-FOOTER-LINE THRU 225-EXIT                          
034000         VARYING FTR-IDX FROM 1 BY 1                                      
034100         UNTIL FTR-IDX > 3.                                               
034200 220-EXIT.                                                                
034300     EXIT.                                                                
034400                                                                          
034500 225-WRITE-FOOTER-LINE.                                                   
034600     MOVE "225-WRITE-FOOTER-LINE" TO PARA-NAME.                           
034700     MOVE SPACES TO RPT-REC.                                              
034800     MOVE FTR-LINE (FTR-IDX) TO RPT-REC (1:61).                           
034900     WRITE RPT-REC AFTER ADVANCING 1.                                     
035000     ADD +1 TO WS-LINES.                                                  
035100 225-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 250-BUMP-VERDICT-TOTAL.                                                  
035500     MOVE "250-BUMP-VERDICT-TOTAL" TO PARA-NAME.                          
035600     IF VD-IS-VERIFIED                                                    
035700         ADD +1 TO WS-VERIFIED-COUNT                                      
035800     ELSE                                                                 
035900     IF VD-IS-INCONCLUSIVE                                                
036000         ADD +1 TO WS-INCONCLUSIVE-COUNT                                  
036100     ELSE                                                                 
036200     IF VD-IS-SUSPICIOUS                                                  
036300         ADD +1 TO WS-SUSPICIOUS-COUNT                                    
036400     ELSE                                                                 
036500     IF VD-IS-MANIPULATED                                                 
036600         ADD +1 TO WS-MANIPULATED-COUNT.                                  
036700 250-EXIT.                                                                
036800     EXIT.                                                                
036900                                                                          
037000 600-PAGE-BREAK.                                                          
037100     MOVE "600-PAGE-BREAK" TO PARA-NAME.                                  
037200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
037300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
037400 600-EXIT.                                                                
037500     EXIT.                                                                
037600                                                                          
037700 700-WRITE-PAGE-HDR.                                                      
037800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
037900     ADD +1 TO WS-PAGES.                                                  
038000     MOVE WS-RUN-MM TO HDR-RUN-MM-O.                                      
038100     MOVE WS-RUN-DD TO HDR-RUN-DD-O.                                      
038200     MOVE WS-RUN-CCYY TO HDR-RUN-CCYY-O.                                  
038300     MOVE WS-PAGES TO HDR-PAGE-NBR-O.                                     
038400     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.             
038500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
038600     MOVE ZERO TO WS-LINES.                                               
038700 700-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000 720-WRITE-COLM-HDR.                                                      
039100     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                              
039200     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.                
039300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
039400     ADD +2 TO WS-LINES.                                                  
039500 720-EXIT.                                                                
039600     EXIT.                                                                
039700                                                                          
039800 790-CHECK-PAGINATION.                                                    
039900     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                            
040000     IF WS-LINES > 42                                                     
040100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                            
040200 790-EXIT.                                                                
040300     EXIT.                                                                
040400                                                                          
040500 800-OPEN-FILES.                                                          
040600     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
040700     OPEN INPUT INVESTGS.                                                 
040800     OPEN OUTPUT VERDFILE, CERTRPT, SYSOUT.                               
040900 800-EXIT.                                                                
041000     EXIT.                                                                
041100                                                                          
041200 850-CLOSE-FILES.                                                         
041300     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
041400     CLOSE INVESTGS, VERDFILE, CERTRPT, SYSOUT.                           
041500 850-EXIT.                                                                
041600     EXIT.                                                                
041700                                                                          
041800 900-READ-INVESTGS.                                                       
041900     MOVE "900-READ-INVESTGS" TO PARA-NAME.                               
042000     READ INVESTGS                                                        
042100         AT END MOVE "N" TO MORE-INVESTGS-SW                              
042200         GO TO 900-EXIT                                                   
042300     END-READ.                                                            
042400     ADD +1 TO WS-RECORDS-READ.                                           
042500 900-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800 950-WRITE-TRAILER.                                                       
042900     MOVE "950-WRITE-TRAILER" TO PARA-NAME.                               
043000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
043100     MOVE WS-RECORDS-READ TO TRL-READ-O.                                  
043200     MOVE WS-VERIFIED-COUNT TO TRL-VERIFIED-O.                            
043300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.                  
043400     WRITE RPT-REC FROM WS-TRAILER-REC AFTER ADVANCING 1.                 
043500     MOVE WS-INCONCLUSIVE-COUNT TO TRL-INCONCL-O.                         
043600     MOVE WS-SUSPICIOUS-COUNT TO TRL-SUSPICIOUS-O.                        
043700     MOVE WS-MANIPULATED-COUNT TO TRL-MANIPULATED-O.                      
043800     WRITE RPT-REC FROM WS-TRAILER-REC-2 AFTER ADVANCING 1.               
043900     ADD +4 TO WS-LINES.                                                  
044000 950-EXIT.                                                                
044100     EXIT.                                                                
044200                                                                          
044300 999-CLEANUP.                                                             
044400     MOVE "999-CLEANUP" TO PARA-NAME.                                     
044500     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.                             
044510     PERFORM 005-CHECK-FILE-STATUS THRU 005-EXIT                          
044520         VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > 2.                     
044600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
044700     DISPLAY "** INVESTIGATION RECORDS READ  **".                         
044800     DISPLAY WS-RECORDS-READ.                                             
044900     DISPLAY "** VERDICT RECORDS WRITTEN     **".                         
045000     DISPLAY WS-RECORDS-WRITTEN.                                          
045100     DISPLAY "** VERIFIED/INCONCLUSIVE/SUSPICIOUS/MANIPULATED **".        
045150     PERFORM 995-DISPLAY-COUNTERS THRU 995-EXIT                           
045160         VARYING VCT-IDX FROM 1 BY 1 UNTIL VCT-IDX > 4.                   
045600     DISPLAY "******** NORMAL END OF JOB VERITCRT ********".              
045700 999-EXIT.                                                                
045800     EXIT.                                                                
045810                                                                          
045820 995-DISPLAY-COUNTERS.                                                    
045830     MOVE "995-DISPLAY-COUNTERS" TO PARA-NAME.                            
045840     DISPLAY WS-VERDICT-LABEL-TABLE (VCT-IDX).                            
045850     DISPLAY WS-VERDICT-COUNTERS-TABLE (VCT-IDX).                         
045860 995-EXIT.                                                                
045870     EXIT.                                                                
045900                                                                          
046000 1000-ABEND-RTN.                                                          
046100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
046200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
046300     DISPLAY "*** ABNORMAL END OF JOB-VERITCRT ***" UPON CONSOLE.         
046400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

000100******************************************************************        
000200*  COPYBOOK.......: STROBCHL                                              
000300*  DESCRIPTION....: STROBE-FRAME CHALLENGE TABLE FOR LIVENESS             
000400*                    PHYSICS.  LIVEPHYS BUILDS A FIXED 10-FRAME           
000500*                    RGB CADENCE INTO THIS TABLE IN                       
000600*                    200-BUILD-CHALLENGE AND THEN COMPARES THE            
000700*                    SUBJECT'S PIXEL RESPONSE AGAINST IT FRAME            
000800*                    BY FRAME.                                            
000900******************************************************************        
001000 01  WS-STROBE-CHALLENGE.                                                 
001100     05  SFR-FRAME-TABLE OCCURS 10 TIMES INDEXED BY SFR-IDX.              
001200         10  SFR-INDEX               PIC 9(02).                           
001300         10  SFR-RED                 PIC 9(03).                           
001400         10  SFR-GREEN               PIC 9(03).                           
001500         10  SFR-BLUE                PIC 9(03).                           
001600         10  SFR-TIMESTAMP-MS        PIC S9(7)V99 COMP-3.                 
002300     10  FILLER                  PIC X(05).                               

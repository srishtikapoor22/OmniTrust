000100******************************************************************        
000200*  COPYBOOK.......: LIVERSLT                                              
000300*  DESCRIPTION....: LIVENESS-RESULT RECORD - ONE PER MEDIA ITEM,          
000400*                    THE OUTCOME OF THE STROBE CHALLENGE/RESPONSE         
000500*                    TEST PERFORMED BY LIVEPHYS.  FEEDS THE               
000600*                    FORENSIC DECISION ENGINE'S LIVENESS TEST.            
000700******************************************************************        
000800 01  LIVENESS-RESULT.                                                     
000900     05  LVR-MEDIA-NAME              PIC X(30).                           
001000     05  LVR-STATUS                  PIC X(09).                           
001100         88  LVR-IS-HUMAN            VALUE "HUMAN".                       
001200         88  LVR-IS-SPOOF            VALUE "SPOOF".                       
001300         88  LVR-IS-UNCERTAIN        VALUE "UNCERTAIN".                   
001400     05  LVR-CONFIDENCE              PIC 9V9(4).                          
001500     05  LVR-SPIKE-COUNT             PIC 9(02).                           
001600     05  LVR-SMOOTH-COUNT            PIC 9(02).                           
001700     05  LVR-SPIKE-RATIO             PIC 9V9(4).                          
001800     05  LVR-SMOOTH-RATIO            PIC 9V9(4).                          
001900     05  LVR-SPECULARITY-SCORE       PIC 9V9(4).                          
002500     05  FILLER                      PIC X(06).                           

000100******************************************************************        
000200*  COPYBOOK.......: VERDICT                                               
000300*  DESCRIPTION....: VERDICT RECORD - ONE PER INVESTIGATION,               
000400*                    WRITTEN BY VERITCRT AFTER FORNSDSN HAS               
000500*                    APPLIED THE DECISION MATRIX.                         
000600*  RECORD LENGTH..: 120 BYTES (118 USED, 2 RESERVE), LINE SEQ.            
000700******************************************************************        
000800** QSAM FILE                                                              
000900 01  VERDICT-REC.                                                         
001000     05  VD-ID                       PIC X(16).                           
001100     05  VD-VERDICT                  PIC X(12).                           
001200         88  VD-IS-VERIFIED          VALUE "VERIFIED".                    
001300         88  VD-IS-INCONCLUSIVE      VALUE "INCONCLUSIVE".                
001400         88  VD-IS-SUSPICIOUS        VALUE "SUSPICIOUS".                  
001500         88  VD-IS-MANIPULATED       VALUE "MANIPULATED".                 
001600     05  VD-CONFIDENCE               PIC 9V9(4).                          
002200     05  VD-CORR-COUNT               PIC 9(02).                           
002300     05  VD-REASON                   PIC X(80).                           
002400*****  ONE SWITCH PER CORRELATION THE DECISION ENGINE CHECKS -            
002500*****  SET BY FORNSDSN SO VERITCRT CAN PRINT THE DESCRIPTION              
002600*****  LINES WITHOUT RE-DERIVING THEM FROM THE RAW INVESTIGATION          
002700     05  VD-CORR-JITTER-SW           PIC X(01).                           
002800         88  VD-CORR-JITTER-HIT          VALUE "Y".                       
002900     05  VD-CORR-MULTI-SW            PIC X(01).                           
003000         88  VD-CORR-MULTI-HIT           VALUE "Y".                       
003100     05  VD-CORR-SPOOF-SW            PIC X(01).                           
003200         88  VD-CORR-SPOOF-HIT           VALUE "Y".                       
003300     05  FILLER                      PIC X(02).                           

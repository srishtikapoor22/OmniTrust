000100******************************************************************        
000200*  COPYBOOK.......: LEDGREC                                               
000300*  DESCRIPTION....: LEDGER-ENTRY RECORD LAYOUT FOR THE VERITAS            
000400*                    CONTENT-PROVENANCE LEDGER.  EVERY ANCHOR             
000500*                    MADE AGAINST A PIECE OF MEDIA WRITES ONE OF          
000600*                    THESE RECORDS TO THE END OF THE LEDGER FILE.         
000700*                    THE FILE IS APPEND-ONLY - NOTHING IS EVER            
000800*                    REWRITTEN OR DELETED ONCE ANCHORED.                  
000900*  RECORD LENGTH..: 150 BYTES, LINE SEQUENTIAL.                           
001000******************************************************************        
001100 01  LEDGER-ENTRY.                                                        
001200     05  LDG-TRANSACTION-ID          PIC X(12).                           
001300     05  LDG-MEDIA-NAME              PIC X(30).                           
001400     05  LDG-MEDIA-HASH              PIC X(64).                           
002000     05  LDG-ENTRY-TYPE              PIC X(20).                           
002100         88  LDG-TYPE-MEDIA-VERIFICATION                                  
002150                                 VALUE "media_verification".              
002300     05  LDG-ANCHOR-TIMESTAMP        PIC X(20).                           
003900     05  LDG-C2PA-FLAG               PIC X(01).                           
004000         88  LDG-HAS-C2PA-MANIFEST   VALUE "Y".                           
004100         88  LDG-NO-C2PA-MANIFEST    VALUE "N".                           
004200     05  FILLER                      PIC X(03).                           

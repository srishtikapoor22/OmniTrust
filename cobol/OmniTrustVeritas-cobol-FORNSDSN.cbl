000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM...: FORNSDSN                                                   
000400*  PURPOSE....: APPLIES THE VERITAS FORENSIC DECISION MATRIX TO           
000500*               ONE INVESTIGATION RECORD AND BUILDS THE VERDICT           
000600*               RECORD RETURNED TO THE CALLER.  CALLED ONCE PER           
000700*               INVESTIGATION FROM VERITCRT.                              
000800******************************************************************        
000900 PROGRAM-ID.  FORNSDSN.                                                   
001000 AUTHOR. R W OKAFOR.                                                      
001100 INSTALLATION. VERITAS FORENSICS SYSTEMS GROUP.                           
001200 DATE-WRITTEN. 04/02/87.                                                  
001300 DATE-COMPILED. 04/02/87.                                                 
001400 SECURITY. NON-CONFIDENTIAL.                                              
001500******************************************************************        
001600*  C H A N G E   L O G                                                    
001700*  ---------------------------------------------------------              
001800*  870402  RWO  ORIGINAL CODING - DVR 8715 - FOUR-LAYER PASS/FAIL         
001900*               MATRIX (LEDGER, SYNC, JITTER, LIVENESS).                  
002000*  871130  RWO  DVR 8741 - ADDED JITTER MITIGATION OF A SYNC              
002100*               FAILURE PER FORENSICS REVIEW BOARD REQUEST.               
002200*  890822  TDW  DVR 8908 - SPLIT THE SINGLE-FAILURE BRANCH OUT SO         
002300*               THE SUSPICIOUS CONFIDENCE VARIES BY WHICH LAYER           
002400*               FAILED, PER REVISED SCORING TABLE.                        
002500*  930614  RWO  DVR 9306 - ADDED THE TECHNICAL-NOISE TEST AHEAD OF        
002600*               THE ALL-PASS TEST - TOO MANY BORDERLINE RECORDS           
002700*               WERE COMING BACK VERIFIED.                                
002800*  960305  CJM  DVR 9603 - ADDED SECOND ALL-PASS BRANCH FOR THE           
002900*               NO-LEDGER-ENTRY CASE - A CLEAN ITEM WITH NO ANCHOR        
003000*               WAS FALLING THROUGH TO MIXED SIGNALS.                     
003100*  981203  TDW  Y2K 9812 - DATE-WRITTEN/DATE-COMPILED STAMPS ON           
003200*               THIS MEMBER REVIEWED FOR YEAR-2000 READINESS.             
003300*               NO STORED DATES IN THIS PROGRAM - NO CHANGE               
003400*               REQUIRED, LOGGED FOR THE Y2K SIGN-OFF BINDER.             
003500*  020411  CJM  DVR 2041 - ADDED THE THREE CROSS-LAYER CORRELATION        
003600*               SWITCHES FOR THE FORENSICS REVIEW BOARD'S MONTHLY         
003700*               PATTERN REPORT.                                           
003800*  110929  PAK  DVR 11093 - MINOR COMMENT CLEANUP, NO LOGIC               
003900*               CHANGE, PER SHOP STANDARDS AUDIT.                         
004000******************************************************************        
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100                                                                          
005200 WORKING-STORAGE SECTION.                                                 
005300 01  PARA-NAME                   PIC X(30).                               
005400                                                                          
005500******************************************************************        
005600*  PASS/FAIL SWITCHES FOR THE THREE LAYERS THE MATRIX WEIGHS.             
005700*  SYNC-FAILED-SW IS SET BY 200-APPLY-SYNC-TEST, THEN POSSIBLY            
005800*  CLEARED BY 250-APPLY-JITTER-MITIGATION BEFORE IT EVER REACHES          
005900*  THE FAILURE COUNT.                                                     
006000******************************************************************        
006100 01  WS-SWITCHES.                                                         
006200     05  WS-SYNC-FAILED-SW       PIC X(01).                               
006300         88  WS-SYNC-FAILED          VALUE "Y".                           
006400         88  WS-SYNC-OK              VALUE "N".                           
006500     05  WS-LIVE-FAILED-SW       PIC X(01).                               
006600         88  WS-LIVE-FAILED          VALUE "Y".                           
006700         88  WS-LIVE-OK              VALUE "N".                           
006800     05  WS-NOISE-SW             PIC X(01).                               
006900         88  WS-NOISE-PRESENT        VALUE "Y".                           
007000         88  WS-NOISE-ABSENT         VALUE "N".                           
007100     05  WS-CORR-JITTER-SW       PIC X(01).                               
007200         88  WS-CORR-JITTER-HIT      VALUE "Y".                           
007300     05  WS-CORR-MULTI-SW        PIC X(01).                               
007400         88  WS-CORR-MULTI-HIT       VALUE "Y".                           
007500     05  WS-CORR-SPOOF-SW        PIC X(01).                               
007600         88  WS-CORR-SPOOF-HIT       VALUE "Y".                           
007650*****  TABLE VIEW OF ALL SIX SWITCHES SO 000-HOUSEKEEPING CAN             
007660*****  CLEAR THEM IN A LOOP INSTEAD OF A SIX-FIELD MOVE LIST              
007670     05  WS-SWITCH-RESET-VIEW REDEFINES WS-SYNC-FAILED-SW                 
007680                             OCCURS 6 TIMES                               
007690                             INDEXED BY SW-IDX                            
007695                             PIC X(01).                                   
007700*****  THE THREE CROSS-LAYER SWITCHES ARE CONTIGUOUS, SO ONE              
007710*****  INSPECT OVER THIS VIEW REPLACES THREE SEPARATE ADD 1'S             
007720*****  IN 500-APPLY-CORRELATIONS                                          
007900     05  WS-CORR-SWITCHES-VIEW REDEFINES WS-CORR-JITTER-SW                
008000                             PIC X(03).                                   
008050     05  FILLER                      PIC X(02).                           
008100                                                                          
008200 01  WS-FAILURE-DETAIL.                                                   
008300     05  WS-SYNC-FAILURE-FLAG    PIC 9(01) COMP.                          
008400     05  WS-LIVE-FAILURE-FLAG    PIC 9(01) COMP.                          
008500*****  TABLE VIEW OF THE TWO FAILURE FLAGS, USED BY                       
008550*****  060-SUM-FAILURES TO TOTAL THEM IN A LOOP                           
008600     05  WS-FAILURE-FLAG-TABLE REDEFINES WS-SYNC-FAILURE-FLAG             
008650                             OCCURS 2 TIMES                               
008660                             INDEXED BY FAIL-IDX                          
008670                             PIC 9(01) COMP.                              
008750     05  FILLER                      PIC X(02).                           
008800                                                                          
008900 01  WS-WORK-FIELDS.                                                      
009000     05  WS-FAILURE-COUNT        PIC 9(01) COMP.                          
009100     05  WS-CONFIDENCE-WORK      PIC 9V9(4) COMP-3.                       
009700     05  WS-CORR-COUNT-WORK      PIC 9(01) COMP.                          
009705     05  FILLER                      PIC X(02).                           
009800                                                                          
009900 LINKAGE SECTION.                                                         
010000     COPY INVSTG.                                                         
010100     COPY VERDICT.                                                        
010200 01  RETURN-CD                   PIC 9(04) COMP.                          
010300                                                                          
010400 PROCEDURE DIVISION USING INVESTIGATION, VERDICT-REC, RETURN-CD.          
010500 000-HOUSEKEEPING.                                                        
010600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
010700     MOVE ZERO TO RETURN-CD.                                              
010800     MOVE SPACES TO VERDICT-REC.                                          
010900     MOVE INV-ID TO VD-ID.                                                
011000     MOVE ZERO TO WS-FAILURE-COUNT WS-CORR-COUNT-WORK.                    
011050     PERFORM 050-RESET-SWITCHES THRU 050-EXIT                             
011060         VARYING SW-IDX FROM 1 BY 1 UNTIL SW-IDX > 6.                     
011400     MOVE ZERO TO WS-SYNC-FAILURE-FLAG WS-LIVE-FAILURE-FLAG.              
011300                                                                          
011600     PERFORM 100-APPLY-LEDGER-TEST THRU 100-EXIT.                         
011700     IF VD-VERDICT NOT = SPACES                                           
011800         PERFORM 500-APPLY-CORRELATIONS THRU 500-EXIT                     
011900         GOBACK.                                                          
012000                                                                          
012100     PERFORM 200-APPLY-SYNC-TEST THRU 200-EXIT.                           
012200     PERFORM 250-APPLY-JITTER-MITIGATION THRU 250-EXIT.                   
012300     PERFORM 300-APPLY-LIVENESS-TEST THRU 300-EXIT.                       
012400                                                                          
012500     IF WS-SYNC-FAILED                                                    
012600         MOVE 1 TO WS-SYNC-FAILURE-FLAG.                                  
012700     IF WS-LIVE-FAILED                                                    
012800         MOVE 1 TO WS-LIVE-FAILURE-FLAG.                                  
012850     MOVE ZERO TO WS-FAILURE-COUNT.                                       
012900     PERFORM 060-SUM-FAILURES THRU 060-EXIT                               
012950         VARYING FAIL-IDX FROM 1 BY 1 UNTIL FAIL-IDX > 2.                 
013100                                                                          
013200     PERFORM 400-APPLY-DECISION-MATRIX THRU 400-EXIT.                     
013300     PERFORM 500-APPLY-CORRELATIONS THRU 500-EXIT.                        
013400     GOBACK.                                                              
013500                                                                          
013550 050-RESET-SWITCHES.                                                      
013560     MOVE "050-RESET-SWITCHES" TO PARA-NAME.                              
013570     MOVE "N" TO WS-SWITCH-RESET-VIEW (SW-IDX).                           
013580 050-EXIT.                                                                
013590     EXIT.                                                                
013592                                                                          
013594 060-SUM-FAILURES.                                                        
013596     MOVE "060-SUM-FAILURES" TO PARA-NAME.                                
013598     ADD WS-FAILURE-FLAG-TABLE (FAIL-IDX) TO WS-FAILURE-COUNT.            
013599 060-EXIT.                                                                
013600     EXIT.                                                                
013601                                                                          
013602 100-APPLY-LEDGER-TEST.                                                   
013700*****  F1 - A LEDGER ENTRY THAT EXISTS BUT DOES NOT MATCH IS THE          
013800*****  ONLY TEST THAT SHORT-CIRCUITS THE REST OF THE MATRIX               
013900     MOVE "100-APPLY-LEDGER-TEST" TO PARA-NAME.                           
014000     IF NOT INV-LEDGER-WAS-VERIFIED                                       
014100             AND NOT INV-LEDGER-NOT-FOUND                                 
014200         MOVE "MANIPULATED"        TO VD-VERDICT                          
014300         MOVE 0.95                 TO VD-CONFIDENCE                       
014400         MOVE "LEDGER HASH MISMATCH / TAMPERING" TO VD-REASON.            
014500 100-EXIT.                                                                
014600     EXIT.                                                                
014700                                                                          
014800 200-APPLY-SYNC-TEST.                                                     
014900*****  F2 - RAW SYNC FAILURE TEST, BEFORE JITTER MITIGATION               
015000     MOVE "200-APPLY-SYNC-TEST" TO PARA-NAME.                             
015100     IF INV-SYNC-HIGH OR INV-SYNC-CRITICAL                                
015200             OR INV-SYNC-MAX-DELTA > 200                                  
015300             OR (INV-SYNC-MISMATCHES > 0                                  
015400                 AND INV-SYNC-MAX-DELTA > 100)                            
015500         SET WS-SYNC-FAILED TO TRUE                                       
015600     ELSE                                                                 
015700         SET WS-SYNC-OK TO TRUE.                                          
015800 200-EXIT.                                                                
015900     EXIT.                                                                
016000                                                                          
016100 250-APPLY-JITTER-MITIGATION.                                             
016200*****  F3 - A SYNC FAILURE IS EXCUSED WHEN NETWORK JITTER ALONE           
016300*****  WOULD EXPLAIN THE TIMING GAP                                       
016400     MOVE "250-APPLY-JITTER-MITIGATION" TO PARA-NAME.                     
016500     IF WS-SYNC-FAILED AND INV-JITTER-MS > 50                             
016600         SET WS-SYNC-OK TO TRUE.                                          
016700 250-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000 300-APPLY-LIVENESS-TEST.                                                 
017100*****  F4 - LIVENESS STATUS OF SPOOF IS ONE FAILURE                       
017200     MOVE "300-APPLY-LIVENESS-TEST" TO PARA-NAME.                         
017300     IF INV-LIVE-SPOOF                                                    
017400         SET WS-LIVE-FAILED TO TRUE                                       
017500     ELSE                                                                 
017600         SET WS-LIVE-OK TO TRUE.                                          
017700 300-EXIT.                                                                
017800     EXIT.                                                                
017900                                                                          
018000 400-APPLY-DECISION-MATRIX.                                               
018100     MOVE "400-APPLY-DECISION-MATRIX" TO PARA-NAME.                       
018200     IF WS-FAILURE-COUNT > 1                                              
018300         PERFORM 410-TWO-OR-MORE-FAILURES THRU 410-EXIT                   
018400     ELSE                                                                 
018500     IF WS-FAILURE-COUNT = 1                                              
018600         PERFORM 420-ONE-FAILURE THRU 420-EXIT                            
018700     ELSE                                                                 
018800         PERFORM 430-ZERO-FAILURES THRU 430-EXIT.                         
018900 400-EXIT.                                                                
019000     EXIT.                                                                
019100                                                                          
019200 410-TWO-OR-MORE-FAILURES.                                                
019300*****  F5 - BOTH REMAINING LAYERS FAILED                                  
019400     MOVE "410-TWO-OR-MORE-FAILURES" TO PARA-NAME.                        
019500     COMPUTE WS-CONFIDENCE-WORK =                                         
019600             0.85 + (0.05 * WS-FAILURE-COUNT).                            
019700     MOVE "MANIPULATED"             TO VD-VERDICT.                        
019800     MOVE WS-CONFIDENCE-WORK        TO VD-CONFIDENCE.                     
019900     MOVE "MULTIPLE VERIFICATION LAYERS FAILED" TO VD-REASON.             
020000 410-EXIT.                                                                
020100     EXIT.                                                                
020200                                                                          
020300 420-ONE-FAILURE.                                                         
020400*****  F6 - EXACTLY ONE LAYER FAILED - CONFIDENCE VARIES BY WHICH         
020500     MOVE "420-ONE-FAILURE" TO PARA-NAME.                                 
020600     MOVE "SUSPICIOUS"              TO VD-VERDICT.                        
020700     IF WS-SYNC-FAILED AND INV-SYNC-MAX-DELTA > 200                       
020800         MOVE 0.75                  TO VD-CONFIDENCE                      
020900         MOVE "SYNC GAP EXCEEDS TOLERANCE" TO VD-REASON                   
021000     ELSE                                                                 
021100     IF WS-LIVE-FAILED                                                    
021200         MOVE 0.70                  TO VD-CONFIDENCE                      
021300         MOVE "LIVENESS TEST FAILED" TO VD-REASON                         
021400     ELSE                                                                 
021500         MOVE 0.65                  TO VD-CONFIDENCE                      
021600         MOVE "SINGLE LAYER ANOMALY DETECTED" TO VD-REASON.               
021700 420-EXIT.                                                                
021800     EXIT.                                                                
021900                                                                          
022000 430-ZERO-FAILURES.                                                       
022100*****  F7/F8/F9 - NO OUTRIGHT FAILURE - CHECK FOR BORDERLINE              
022200*****  NOISE BEFORE ACCEPTING THE ITEM AS CLEAN                           
022300     MOVE "430-ZERO-FAILURES" TO PARA-NAME.                               
022400     SET WS-NOISE-ABSENT TO TRUE.                                         
022500     IF INV-JITTER-MS > 30                                                
022600         SET WS-NOISE-PRESENT TO TRUE                                     
022700     ELSE                                                                 
022800     IF INV-SYNC-RISK-SCORE > 0.3 AND INV-SYNC-RISK-SCORE < 0.5           
022900         SET WS-NOISE-PRESENT TO TRUE                                     
023000     ELSE                                                                 
023100     IF INV-LIVE-SMOOTH-RATIO > 0.3                                       
023200             AND INV-LIVE-SMOOTH-RATIO < 0.6                              
023300         SET WS-NOISE-PRESENT TO TRUE.                                    
023400                                                                          
023500     IF WS-NOISE-PRESENT                                                  
023600         MOVE "INCONCLUSIVE"        TO VD-VERDICT                         
023700         MOVE 0.60                  TO VD-CONFIDENCE                      
023800         MOVE "INCONCLUSIVE - TECHNICAL NOISE DETECTED"                   
023900                                     TO VD-REASON                         
024000     ELSE                                                                 
024100         PERFORM 440-CHECK-ALL-PASS THRU 440-EXIT.                        
024200 430-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500 440-CHECK-ALL-PASS.                                                      
024600*****  F8 - FIRST BRANCH REQUIRES A CONFIRMED LEDGER ANCHOR,              
024700*****  SECOND BRANCH ACCEPTS A CLEAN ITEM WITH NO ANCHOR ON FILE          
024800     MOVE "440-CHECK-ALL-PASS" TO PARA-NAME.                              
024900     IF INV-LEDGER-WAS-VERIFIED                                           
025000             AND (INV-SYNC-LOW OR INV-SYNC-MEDIUM)                        
025100             AND INV-LIVE-HUMAN                                           
025200         MOVE "VERIFIED"            TO VD-VERDICT                         
025300         MOVE 0.95                  TO VD-CONFIDENCE                      
025400         MOVE "ALL VERIFICATION LAYERS PASSED" TO VD-REASON               
025500     ELSE                                                                 
025600     IF INV-SYNC-LOW AND INV-LIVE-HUMAN                                   
025700         MOVE "VERIFIED"            TO VD-VERDICT                         
025800         MOVE 0.85                  TO VD-CONFIDENCE                      
025900         MOVE "LEDGER ABSENT, OTHER LAYERS PASSED" TO VD-REASON           
026000     ELSE                                                                 
026100*****  F9 - DEFAULT WHEN NOTHING ELSE IN THE MATRIX MATCHED               
026200         MOVE "INCONCLUSIVE"        TO VD-VERDICT                         
026300         MOVE 0.50                  TO VD-CONFIDENCE                      
026400         MOVE "MIXED SIGNALS"       TO VD-REASON.                         
026500 440-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800 500-APPLY-CORRELATIONS.                                                  
026900*****  C1/C2/C3 - THESE RUN REGARDLESS OF WHICH VERDICT WAS               
027000*****  REACHED ABOVE, OFF THE RAW INVESTIGATION FIELDS                    
027100     MOVE "500-APPLY-CORRELATIONS" TO PARA-NAME.                          
027200     IF INV-SYNC-MAX-DELTA > 50 AND INV-JITTER-MS > 50                    
027300         SET WS-CORR-JITTER-HIT TO TRUE                                   
027350        SET VD-CORR-JITTER-HIT TO TRUE.                                   
027500     IF NOT INV-LEDGER-WAS-VERIFIED AND INV-LIVE-SPOOF                    
027600         SET WS-CORR-MULTI-HIT TO TRUE                                    
027650        SET VD-CORR-MULTI-HIT TO TRUE.                                    
027800     IF INV-LIVE-SPOOF AND INV-SYNC-RISK-SCORE < 0.4                      
027900         SET WS-CORR-SPOOF-HIT TO TRUE                                    
027950        SET VD-CORR-SPOOF-HIT TO TRUE.                                    
027975     INSPECT WS-CORR-SWITCHES-VIEW TALLYING WS-CORR-COUNT-WORK            
027980             FOR ALL "Y".                                                 
028100     MOVE WS-CORR-COUNT-WORK TO VD-CORR-COUNT.                            
028200 500-EXIT.                                                                
028300     EXIT.                                                                
                                                                                
000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM...: LEDGVRFY                                                   
000400*  PURPOSE....: MAINTAINS THE VERITAS CONTENT LEDGER - ANCHORS A          
000500*               NEW MEDIA DIGEST WITH THE NEXT SEQUENTIAL                 
000600*               TRANSACTION ID, OR VERIFIES A PRESENTED DIGEST            
000700*               AGAINST THE ENTRIES ALREADY ON FILE.  DRIVEN BY           
000800*               THE LEDGER REQUEST DECK (LEDGREQS).                       
000900******************************************************************        
001000 PROGRAM-ID.  LEDGVRFY.                                                   
001100 AUTHOR. R W OKAFOR.                                                      
001200 INSTALLATION. VERITAS FORENSICS SYSTEMS GROUP.                           
001300 DATE-WRITTEN. 05/11/87.                                                  
001400 DATE-COMPILED. 05/11/87.                                                 
001500 SECURITY. NON-CONFIDENTIAL.                                              
001600******************************************************************        
001700*  C H A N G E   L O G                                                    
001800*  ---------------------------------------------------------              
001900*  870511  RWO  ORIGINAL CODING - DVR 8719 - SEQUENTIAL LEDGER            
002000*               WITH IN-MEMORY TABLE VERIFY, MODELLED ON THE              
002100*               OLD MANUAL-RECON LEDGER JOB'S READ/EXTEND PATTERN.        
002200*  880109  RWO  DVR 8802 - TXN ID NOW DERIVED FROM THE TABLE              
002300*               ROW COUNT RATHER THAN A SEPARATE SEQUENCE FILE -          
002400*               ONE LESS DD CARD FOR OPERATIONS TO MAINTAIN.              
002500*  900704  TDW  DVR 9007 - VERIFY NOW HONOURS AN OPTIONAL                 
002600*               TRANSACTION ID ON THE REQUEST, NOT JUST THE               
002700*               DIGEST, PER FORENSICS REVIEW BOARD TICKET 4471.           
002800*  940130  CJM  DVR 9401 - LEDGER TABLE SIZE RAISED TO 500 ROWS -         
002900*               THE ORIGINAL 200 RAN OUT DURING THE MARCH VOLUME          
003000*               TEST.                                                     
003100*  981203  TDW  Y2K 9812 - ANCHOR TIMESTAMP NOW BUILT WITH A              
003200*               FIXED "20" CENTURY PREFIX RATHER THAN A BARE              
003300*               TWO-DIGIT YEAR.  VERIFIED AGAINST THE 1999/2000           
003400*               ROLLOVER TEST DECK.                                       
003500*  020411  CJM  DVR 2041 - ADDED THE C2PA MANIFEST FLAG TO THE            
003600*               ANCHOR REQUEST LAYOUT PER THE PROVENANCE PILOT.           
003700*  110929  PAK  DVR 11094 - MINOR COMMENT CLEANUP, NO LOGIC               
003800*               CHANGE, PER SHOP STANDARDS AUDIT.                         
003900******************************************************************        
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT SYSOUT                                                        
005000     ASSIGN TO UT-S-SYSOUT                                                
005100       ORGANIZATION IS SEQUENTIAL.                                        
005200                                                                          
005300     SELECT LEDGREQS-FILE                                                 
005400     ASSIGN TO UT-S-LEDGREQ                                               
005500       ACCESS MODE IS SEQUENTIAL                                          
005600       FILE STATUS IS LRCODE.                                             
005700                                                                          
005800     SELECT LEDGFILE                                                      
005900     ASSIGN TO LEDGFILE                                                   
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS LGCODE.                                             
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  SYSOUT                                                               
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 130 CHARACTERS                                       
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     DATA RECORD IS SYSOUT-REC.                                           
007100 01  SYSOUT-REC                  PIC X(130).                              
007200                                                                          
007300****** ONE RECORD PER LEDGER REQUEST - EITHER AN ANCHOR OF A NEW          
007400****** MEDIA DIGEST OR A VERIFY OF ONE ALREADY PRESENTED                  
007500 FD  LEDGREQS-FILE                                                        
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 180 CHARACTERS                                       
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS LEDGER-REQUEST-REC.                                   
008100 01  LEDGER-REQUEST-REC.                                                  
008200     05  LRQ-REQUEST-TYPE        PIC X(01).                               
008300         88  LRQ-IS-ANCHOR           VALUE "A".                           
008400         88  LRQ-IS-VERIFY           VALUE "V".                           
008500     05  LRQ-MEDIA-NAME          PIC X(30).                               
008600     05  LRQ-CONTENT-TEXT        PIC X(60).                               
008700     05  LRQ-C2PA-FLAG           PIC X(01).                               
008800     05  LRQ-VERIFY-HASH         PIC X(64).                               
008900     05  LRQ-VERIFY-TXN-ID       PIC X(12).                               
009000     05  FILLER                  PIC X(12).                               
009100                                                                          
009200****** THE APPEND-ONLY CONTENT LEDGER - OPENED INPUT TO BUILD THE         
009300****** VERIFY TABLE, THEN REOPENED EXTEND TO ANCHOR NEW ENTRIES           
009400 FD  LEDGFILE                                                             
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD                                           
009700     RECORD CONTAINS 150 CHARACTERS                                       
009800     BLOCK CONTAINS 0 RECORDS                                             
009900     DATA RECORD IS LEDGER-ENTRY.                                         
010000     COPY LEDGREC.                                                        
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010500 01  FILE-STATUS-CODES.                                                   
010600     05  LRCODE                  PIC X(02).                               
010700         88  LREQ-READ-OK            VALUE SPACES.                        
010800         88  LREQ-NO-MORE-DATA       VALUE "10".                          
010900     05  LGCODE                  PIC X(02).                               
011000         88  LEDG-WRITE-OK           VALUE SPACES.                        
010950     05  FILLER                      PIC X(02).                           
011100                                                                          
011200 77  MORE-REQUESTS-SW            PIC X(01) VALUE "Y".                     
011300     88  NO-MORE-LEDGREQS            VALUE "N".                           
011400 77  MORE-LEDGFILE-SW            PIC X(01) VALUE "Y".                     
011500     88  NO-MORE-LEDGFILE-RECS       VALUE "N".                           
011600 77  WS-VERIFY-FOUND-SW          PIC X(01).                               
011700     88  WS-VERIFY-FOUND             VALUE "Y".                           
011800     88  WS-VERIFY-NOT-FOUND         VALUE "N".                           
011900                                                                          
012000******************************************************************        
012100*  IN-MEMORY VERIFY TABLE - LOADED ONCE AT THE START OF THE RUN           
012200*  FROM THE ENTRIES ALREADY ON THE LEDGER, SEARCHED BY 400-VERIFY         
012300*  -ENTRY.  ROW SHAPE MATCHES LEDGER-ENTRY BYTE FOR BYTE SO THE           
012400*  LOAD STEP IS ONE GROUP MOVE.                                           
012500******************************************************************        
012600 01  WS-LEDGER-TABLE.                                                     
012700     05  WS-LEDGER-TABLE-REC OCCURS 500 TIMES INDEXED BY LDG-IDX.         
012800         10  LGT-TRANSACTION-ID      PIC X(12).                           
012900         10  LGT-MEDIA-NAME          PIC X(30).                           
013000         10  LGT-MEDIA-HASH          PIC X(64).                           
013050*****  HASH SPLIT FOR THE SAME FAST HALF-AND-HALF COMPARE USED            
013060*****  ON THE LEDGER FILE ITSELF - SEE 400-VERIFY-ENTRY BELOW             
013070         10  LGT-MEDIA-HASH-HALVES REDEFINES LGT-MEDIA-HASH.              
013080             15  LGT-HASH-LEFT       PIC X(32).                           
013090             15  LGT-HASH-RIGHT      PIC X(32).                           
013100         10  LGT-ENTRY-TYPE          PIC X(20).                           
013200         10  LGT-ANCHOR-TIMESTAMP    PIC X(20).                           
013300         10  LGT-C2PA-FLAG           PIC X(01).                           
013400         10  FILLER                  PIC X(03).                           
014000                                                                          
014100 01  WS-TXN-ID-BUILD.                                                     
014200     05  WS-TXN-PREFIX           PIC X(04) VALUE "TXN-".                  
014300     05  WS-TXN-NUMBER           PIC 9(07).                               
014400     05  FILLER                  PIC X(01) VALUE SPACE.                   
014900                                                                          
015000 01  WS-TIMESTAMP-BUILD.                                                  
015100     05  WS-TS-CENTURY           PIC X(02) VALUE "20".                    
015200     05  WS-TS-YEAR              PIC X(02).                               
015300     05  WS-TS-DASH1             PIC X(01) VALUE "-".                     
015400     05  WS-TS-MONTH             PIC X(02).                               
015500     05  WS-TS-DASH2             PIC X(01) VALUE "-".                     
015600     05  WS-TS-DAY               PIC X(02).                               
015700     05  WS-TS-TEE               PIC X(01) VALUE "T".                     
015800     05  WS-TS-HOUR              PIC X(02).                               
015900     05  WS-TS-COLON1            PIC X(01) VALUE ":".                     
016000     05  WS-TS-MINUTE            PIC X(02).                               
016100     05  WS-TS-COLON2            PIC X(01) VALUE ":".                     
016200     05  WS-TS-SECOND            PIC X(02).                               
016300     05  FILLER                  PIC X(01) VALUE SPACE.                   
016400                                                                          
016500 01  WS-CURRENT-DATE-TIME.                                                
016600     05  WS-SYS-DATE             PIC 9(06).                               
016610     05  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.                         
016620         10  WS-SYS-DATE-YY          PIC 9(02).                           
016630         10  WS-SYS-DATE-MM          PIC 9(02).                           
016640         10  WS-SYS-DATE-DD          PIC 9(02).                           
016700     05  WS-SYS-TIME             PIC 9(08).                               
016710     05  WS-SYS-TIME-PARTS REDEFINES WS-SYS-TIME.                         
016720         10  WS-SYS-TIME-HH          PIC 9(02).                           
016730         10  WS-SYS-TIME-MN          PIC 9(02).                           
016740         10  WS-SYS-TIME-SS          PIC 9(02).                           
016750         10  FILLER                  PIC 9(02).                           
016705     05  FILLER                      PIC X(02).                           
016800                                                                          
016900 77  WS-DIGEST-WORK              PIC X(64).                               
017000 77  WS-CONTENT-TEXT             PIC X(2000).                             
017100 77  RETURN-CD                   PIC 9(04) COMP.                          
017200                                                                          
017300 01  COUNTERS-AND-ACCUMULATORS.                                           
017400     05  WS-REQUESTS-READ        PIC S9(07) COMP.                         
017500     05  WS-ANCHORED-COUNT       PIC S9(07) COMP.                         
017600     05  WS-VERIFIED-COUNT       PIC S9(07) COMP.                         
017700     05  WS-NOT-FOUND-COUNT      PIC S9(07) COMP.                         
017800     05  WS-LEDGER-COUNT         PIC S9(07) COMP.                         
017900     05  WS-NEXT-TXN-NUM         PIC S9(07) COMP.                         
017905     05  FILLER                      PIC X(02).                           
018000                                                                          
018100 01  WS-SYSOUT-DETAIL-LINE.                                               
018200     05  FILLER                  PIC X(02) VALUE SPACES.                  
018300     05  SOL-LABEL               PIC X(24).                               
018400     05  SOL-VALUE               PIC X(64).                               
018500     05  FILLER                  PIC X(40) VALUE SPACES.                  
019000                                                                          
019100 COPY ABENDREC.                                                           
019200                                                                          
019300 PROCEDURE DIVISION.                                                      
019400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019500     PERFORM 300-LOAD-LEDGER-TABLE THRU 300-EXIT                          
019600         VARYING LDG-IDX FROM 1 BY 1 UNTIL                                
019700             NO-MORE-LEDGFILE-RECS OR LDG-IDX > 500.                      
019800     PERFORM 050-REOPEN-LEDGER-EXTEND THRU 050-EXIT.                      
019900     PERFORM 100-MAINLINE THRU 100-EXIT                                   
020000             UNTIL NO-MORE-LEDGREQS.                                      
020100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
020200     MOVE ZERO TO RETURN-CODE.                                            
020300     GOBACK.                                                              
020400                                                                          
020500 000-HOUSEKEEPING.                                                        
020600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
020700     DISPLAY "******** BEGIN JOB LEDGVRFY ********".                      
020800     ACCEPT WS-SYS-DATE FROM DATE.                                        
020900     ACCEPT WS-SYS-TIME FROM TIME.                                        
021000     OPEN INPUT LEDGFILE.                                                 
021100     OPEN OUTPUT SYSOUT.                                                  
021200     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
021300     MOVE "Y" TO MORE-LEDGFILE-SW.                                        
021400     READ LEDGFILE                                                        
021500         AT END                                                           
021600         MOVE "N" TO MORE-LEDGFILE-SW                                     
021700         GO TO 000-EXIT                                                   
021800     END-READ.                                                            
021900     SET LDG-IDX TO 1.                                                    
022000 000-EXIT.                                                                
022100     EXIT.                                                                
022200                                                                          
022300 300-LOAD-LEDGER-TABLE.                                                   
022400     MOVE "300-LOAD-LEDGER-TABLE" TO PARA-NAME.                           
022500     MOVE LEDGER-ENTRY TO WS-LEDGER-TABLE-REC (LDG-IDX).                  
022600     ADD 1 TO WS-LEDGER-COUNT.                                            
022700     READ LEDGFILE                                                        
022800         AT END                                                           
022900         MOVE "N" TO MORE-LEDGFILE-SW                                     
023000         GO TO 300-EXIT                                                   
023100     END-READ.                                                            
023200 300-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 050-REOPEN-LEDGER-EXTEND.                                                
023600     MOVE "050-REOPEN-LEDGER-EXTEND" TO PARA-NAME.                        
023700     CLOSE LEDGFILE.                                                      
023800     COMPUTE WS-NEXT-TXN-NUM = WS-LEDGER-COUNT + 1.                       
023900     OPEN EXTEND LEDGFILE.                                                
024000     OPEN INPUT LEDGREQS-FILE.                                            
024100     MOVE "Y" TO MORE-REQUESTS-SW.                                        
024200     READ LEDGREQS-FILE                                                   
024300         AT END                                                           
024400         MOVE "N" TO MORE-REQUESTS-SW                                     
024500         GO TO 050-EXIT                                                   
024600     END-READ.                                                            
024700 050-EXIT.                                                                
024800     EXIT.                                                                
024900                                                                          
025000 100-MAINLINE.                                                            
025100     MOVE "100-MAINLINE" TO PARA-NAME.                                    
025200     ADD 1 TO WS-REQUESTS-READ.                                           
025300     IF LRQ-IS-ANCHOR                                                     
025400         PERFORM 200-ANCHOR-ENTRY THRU 200-EXIT                           
025500     ELSE                                                                 
025600     IF LRQ-IS-VERIFY                                                     
025700         PERFORM 400-VERIFY-ENTRY THRU 400-EXIT                           
025800     ELSE                                                                 
025900         MOVE "** INVALID LEDGER REQUEST TYPE ON LEDGREQS"                
026000                                     TO ABEND-REASON                      
026100         GO TO 1000-ABEND-RTN.                                            
026200                                                                          
026300     READ LEDGREQS-FILE                                                   
026400         AT END                                                           
026500         MOVE "N" TO MORE-REQUESTS-SW                                     
026600         GO TO 100-EXIT                                                   
026700     END-READ.                                                            
026800 100-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 200-ANCHOR-ENTRY.                                                        
027200*****  L1/L4 - DETERMINISTIC DIGEST, NEXT TXN ID NEVER REUSED             
027300     MOVE "200-ANCHOR-ENTRY" TO PARA-NAME.                                
027400     MOVE SPACES TO WS-CONTENT-TEXT.                                      
027500     MOVE LRQ-CONTENT-TEXT TO WS-CONTENT-TEXT (1:60).                     
027600     MOVE ZERO TO RETURN-CD.                                              
027700     CALL "CONTHASH" USING WS-CONTENT-TEXT, WS-DIGEST-WORK,               
027800                            RETURN-CD.                                    
027900     IF RETURN-CD NOT = ZERO                                              
027920         MOVE ZERO TO EXPECTED-VAL                                        
027940         MOVE RETURN-CD TO ACTUAL-VAL                                     
027960         MOVE "** NON-ZERO RETURN CODE FROM CONTHASH"                     
027980                                     TO ABEND-REASON                      
028000         GO TO 1000-ABEND-RTN.                                            
028300                                                                          
028400     MOVE WS-NEXT-TXN-NUM TO WS-TXN-NUMBER.                               
028500     MOVE WS-TXN-ID-BUILD TO LDG-TRANSACTION-ID.                          
028600     MOVE LRQ-MEDIA-NAME TO LDG-MEDIA-NAME.                               
028700     MOVE WS-DIGEST-WORK TO LDG-MEDIA-HASH.                               
028800     SET LDG-TYPE-MEDIA-VERIFICATION TO TRUE.                             
028900     PERFORM 250-STAMP-TIMESTAMP THRU 250-EXIT.                           
029000     MOVE LRQ-C2PA-FLAG TO LDG-C2PA-FLAG.                                 
029100                                                                          
029200     WRITE LEDGER-ENTRY.                                                  
029300     ADD 1 TO WS-NEXT-TXN-NUM.                                            
029400     ADD 1 TO WS-ANCHORED-COUNT.                                          
029500 200-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800 250-STAMP-TIMESTAMP.                                                     
029900     MOVE "250-STAMP-TIMESTAMP" TO PARA-NAME.                             
030000     MOVE WS-SYS-DATE-YY TO WS-TS-YEAR.                                   
030100     MOVE WS-SYS-DATE-MM TO WS-TS-MONTH.                                  
030200     MOVE WS-SYS-DATE-DD TO WS-TS-DAY.                                    
030300     MOVE WS-SYS-TIME-HH TO WS-TS-HOUR.                                   
030400     MOVE WS-SYS-TIME-MN TO WS-TS-MINUTE.                                 
030500     MOVE WS-SYS-TIME-SS TO WS-TS-SECOND.                                 
030600     MOVE WS-TIMESTAMP-BUILD TO LDG-ANCHOR-TIMESTAMP.                     
030700 250-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000 400-VERIFY-ENTRY.                                                        
031100*****  L2/L3 - MATCH ON DIGEST, AND ON TXN ID WHEN ONE WAS                
031200*****  PRESENTED; NOT-FOUND IS A NORMAL RESULT, NOT AN ERROR              
031300     MOVE "400-VERIFY-ENTRY" TO PARA-NAME.                                
031400     SET WS-VERIFY-NOT-FOUND TO TRUE.                                     
031500     SET LDG-IDX TO 1.                                                    
031600     SEARCH WS-LEDGER-TABLE-REC                                           
031700         AT END                                                           
031800             SET WS-VERIFY-NOT-FOUND TO TRUE                              
031900         WHEN LGT-HASH-LEFT (LDG-IDX) = LRQ-VERIFY-HASH (1:32)            
031950              AND LGT-HASH-RIGHT (LDG-IDX) = LRQ-VERIFY-HASH (33:32)      
032000              AND (LRQ-VERIFY-TXN-ID = SPACES                             
032100                   OR LGT-TRANSACTION-ID (LDG-IDX) =                      
032200                      LRQ-VERIFY-TXN-ID)                                  
032300             SET WS-VERIFY-FOUND TO TRUE                                  
032400     END-SEARCH.                                                          
032500                                                                          
032600     MOVE SPACES TO WS-SYSOUT-DETAIL-LINE.                                
032700     MOVE "LEDGER VERIFY RESULT" TO SOL-LABEL.                            
032800     IF WS-VERIFY-FOUND                                                   
032900         ADD 1 TO WS-VERIFIED-COUNT                                       
033000         MOVE "INTEGRITY_CONFIRMED" TO SOL-VALUE                          
033100     ELSE                                                                 
033200         ADD 1 TO WS-NOT-FOUND-COUNT                                      
033300         MOVE "HASH_NOT_FOUND" TO SOL-VALUE.                              
033400     WRITE SYSOUT-REC FROM WS-SYSOUT-DETAIL-LINE.                         
033500 400-EXIT.                                                                
033600     EXIT.                                                                
033700                                                                          
033800 700-CLOSE-FILES.                                                         
033900     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
034000     CLOSE LEDGFILE, LEDGREQS-FILE, SYSOUT.                               
034100 700-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400 900-CLEANUP.                                                             
034500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
034600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
034700     DISPLAY "** LEDGER REQUESTS READ **".                                
034800     DISPLAY WS-REQUESTS-READ.                                            
034900     DISPLAY "** ENTRIES ANCHORED **".                                    
035000     DISPLAY WS-ANCHORED-COUNT.                                           
035100     DISPLAY "** VERIFIES CONFIRMED **".                                  
035200     DISPLAY WS-VERIFIED-COUNT.                                           
035300     DISPLAY "** VERIFIES NOT FOUND **".                                  
035400     DISPLAY WS-NOT-FOUND-COUNT.                                          
035500     DISPLAY "******** NORMAL END OF JOB LEDGVRFY ********".              
035600 900-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900 1000-ABEND-RTN.                                                          
036000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
036100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
036200     DISPLAY "*** ABNORMAL END OF JOB-LEDGVRFY ***" UPON CONSOLE.         
036300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

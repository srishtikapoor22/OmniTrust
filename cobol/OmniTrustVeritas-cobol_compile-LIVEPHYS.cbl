000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*  PROGRAM...: LIVEPHYS                                                   
000400*  PURPOSE....: BUILDS THE TEN-FRAME STROBE CHALLENGE AND SCORES          
000500*               A SUBJECT'S PIXEL-SAMPLE RESPONSE AGAINST IT -            
000600*               SPIKE, SMOOTHING, AND SPECULARITY TESTS - TO              
000700*               DECIDE HUMAN / SPOOF / UNCERTAIN FOR ONE MEDIA            
000800*               ITEM.  RUN AS A SELF-TEST AGAINST ONE MEDIA               
000900*               ITEM'S PIXEL-SAMPLE DECK PER EXECUTION.                   
001000******************************************************************        
001100 PROGRAM-ID.  LIVEPHYS.                                                   
001200 AUTHOR. T D WINSLOW.                                                     
001300 INSTALLATION. VERITAS FORENSICS SYSTEMS GROUP.                           
001400 DATE-WRITTEN. 07/21/87.                                                  
001500 DATE-COMPILED. 07/21/87.                                                 
001600 SECURITY. NON-CONFIDENTIAL.                                              
001700******************************************************************        
001800*  C H A N G E   L O G                                                    
001900*  ---------------------------------------------------------              
002000*  870721  TDW  ORIGINAL CODING - DVR 8731 - FIXED TEN-COLOR              
002100*               STROBE CADENCE, BASELINE/RESPONSE WINDOWING.              
002200*  880215  TDW  DVR 8806 - ADDED THE IMMEDIATE-SPIKE 20MS                 
002300*               LATENCY TEST, THE FIRST CUT ONLY LOOKED AT THE            
002400*               INTENSITY DELTA AND WAS FOOLED BY A SLOW FADE.            
002500*  911008  RWO  DVR 9110 - SMOOTHED-TRANSITION TEST ADDED -               
002600*               CATCHES REPLAYED VIDEO THAT FADES TOO EVENLY              
002700*               TO BE A REAL STROBE RESPONSE.                             
002800*  950619  CJM  DVR 9506 - SPECULAR-HIGHLIGHT VARIANCE TEST               
002900*               ADDED PER THE IMAGING LAB'S RECOMMENDATION -              
003000*               A REPLAYED SCREEN HAS A FLATTER PIXEL VARIANCE            
003100*               THAN A REAL FACE UNDER A BRIGHT FLASH.                    
003200*  981203  TDW  Y2K 9812 - DATE-WRITTEN/DATE-COMPILED STAMPS ON           
003300*               THIS MEMBER REVIEWED FOR YEAR-2000 READINESS.             
003400*               NO STORED DATES IN THIS PROGRAM - NO CHANGE               
003500*               REQUIRED, LOGGED FOR THE Y2K SIGN-OFF BINDER.             
003600*  020828  RWO  DVR 2087 - A MEDIA ITEM WITH NO PIXEL SAMPLES AT          
003700*               ALL NOW REPORTS UNCERTAIN/ZERO INSTEAD OF AN              
003800*               UNINITIALIZED RESULT RECORD.                              
003900*  110929  PAK  DVR 11095 - MINOR COMMENT CLEANUP, NO LOGIC               
004000*               CHANGE, PER SHOP STANDARDS AUDIT.                         
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT SYSOUT                                                        
005200     ASSIGN TO UT-S-SYSOUT                                                
005300       ORGANIZATION IS SEQUENTIAL.                                        
005400                                                                          
005500     SELECT CONTROL-CARD-FILE                                             
005600     ASSIGN TO UT-S-LIVECARD                                              
005700       ACCESS MODE IS SEQUENTIAL                                          
005800       FILE STATUS IS CCCODE.                                             
005900                                                                          
006000     SELECT PIXFILE                                                       
006100     ASSIGN TO UT-S-PIXFILE                                               
006200       ACCESS MODE IS SEQUENTIAL                                          
006300       FILE STATUS IS PXCODE.                                             
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  SYSOUT                                                               
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORD CONTAINS 130 CHARACTERS                                       
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     DATA RECORD IS SYSOUT-REC.                                           
007300 01  SYSOUT-REC                  PIC X(130).                              
007400                                                                          
007500****** ONE-CARD RUN PARAMETER - THE MEDIA NAME THIS RUN'S                 
007600****** PIXEL-SAMPLE DECK BELONGS TO, AND THE CHALLENGE START TIME         
007700 FD  CONTROL-CARD-FILE                                                    
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 80 CHARACTERS                                        
008100     BLOCK CONTAINS 0 RECORDS                                             
008200     DATA RECORD IS CONTROL-CARD-REC.                                     
008300 01  CONTROL-CARD-REC.                                                    
008400     05  CC-MEDIA-NAME           PIC X(30).                               
008500     05  CC-CHALLENGE-START-MS   PIC S9(7)V99.                            
008600     05  FILLER                  PIC X(41).                               
008700                                                                          
008800****** SUBJECT PIXEL RESPONSE DECK - TIME-SORTED                          
008900 FD  PIXFILE                                                              
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD                                           
009200     RECORD CONTAINS 36 CHARACTERS                                        
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     DATA RECORD IS PIXEL-SAMPLE.                                         
009500     COPY PIXELSMP.                                                       
009600                                                                          
009700 WORKING-STORAGE SECTION.                                                 
009705*****  ONE ROW PER RAW SAMPLE READ FOR THE CURRENT MEDIA ITEM             
009715 01  WS-PIXEL-TABLE.                                                      
009725     05  PXT-SAMPLE-ROW OCCURS 2000 TIMES INDEXED BY PXT-IDX.             
009735         10  PXT-TIMESTAMP-MS        PIC S9(7)V99 COMP-3.                 
009745         10  PXT-INTENSITY           PIC 9V9(4) COMP-3.                   
009755         10  PXT-VARIANCE            PIC 9V9(4) COMP-3.                   
009765         10  FILLER                  PIC X(02).                           
009775                                                                          
009785*****  ONE ROW PER STROBE-FRAME WINDOW - BASELINE AND RESPONSE            
009795*****  AVERAGES ARE ACCUMULATED HERE BY 400-VERIFY-FRAME BEFORE           
009805*****  THE SPIKE/SMOOTHING/SPECULARITY TESTS ARE APPLIED                  
009815 01  WS-FRAME-WINDOW-TABLE.                                               
009825     05  FRW-WINDOW-ROW OCCURS 10 TIMES INDEXED BY FRW-IDX.               
009835         10  FRW-BASELINE-AVG-INT    PIC 9V9(4) COMP-3.                   
009845         10  FRW-RESPONSE-AVG-INT    PIC 9V9(4) COMP-3.                   
009855         10  FRW-RESPONSE-AVG-VAR    PIC 9V9(4) COMP-3.                   
009865         10  FRW-DELTA-INT           PIC S9V9(4) COMP-3.                  
009875         10  FILLER                  PIC X(02).                           
009885                                                                          
009800 01  FILE-STATUS-CODES.                                                   
009900     05  CCCODE                  PIC X(02).                               
010000         88  CC-READ-OK              VALUE SPACES.                        
010050*****  TABLE VIEW OF THE TWO FILE STATUS CODES, CHECKED BY                
010060*****  990-CLEANUP'S FINAL STATUS SWEEP BEFORE NORMAL EOJ                 
010070     05  WS-FILE-STATUS-TABLE REDEFINES CCCODE                            
010080                         OCCURS 2 TIMES                                   
010090                         INDEXED BY FS-IDX                                
010095                         PIC X(02).                                       
010100     05  PXCODE                  PIC X(02).                               
010200         88  PX-READ-OK              VALUE SPACES.                        
010300         88  PX-NO-MORE-DATA         VALUE "10".                          
010305     05  FILLER                      PIC X(02).                           
010400                                                                          
010500 77  MORE-PIXELS-SW              PIC X(01) VALUE "Y".                     
010600     88  NO-MORE-PIXELS              VALUE "N".                           
010700 77  WS-FIRST-RESP-FOUND-SW      PIC X(01).                               
010800     88  WS-FIRST-RESP-FOUND         VALUE "Y".                           
010900     88  WS-FIRST-RESP-NOT-FOUND     VALUE "N".                           
011000                                                                          
011100 01  WS-RUN-MEDIA-NAME           PIC X(30).                               
011150 77  WS-PIXEL-COUNT              PIC 9(04) COMP.                          
011160 77  WS-RESPONSE-COUNT           PIC 9(02) COMP.                          
011170 77  WS-RESPONSE-ROWS            PIC 9(02) COMP.                          
011300 01  WS-BASELINE-START-MS        PIC S9(7)V99 COMP-3.                     
011400 01  WS-BASELINE-END-MS          PIC S9(7)V99 COMP-3.                     
011500 01  WS-RESPONSE-START-MS        PIC S9(7)V99 COMP-3.                     
011600 01  WS-RESPONSE-END-MS          PIC S9(7)V99 COMP-3.                     
011700                                                                          
011800******************************************************************        
011900*  FIXED TEN-COLOR STROBE CADENCE - RED, GREEN, BLUE, YELLOW,             
012000*  MAGENTA, CYAN, WHITE, BLACK, ORANGE, PURPLE, IN THAT ORDER -           
012100*  LOADED AS A FILLER TABLE AND RE-VIEWED AS AN INDEXED GROUP             
012200*  THE SAME WAY CONTHASH VIEWS ITS COLLATING SEQUENCE TABLE               
012300******************************************************************        
012400 01  WS-COLOR-TABLE-DATA.                                                 
012500     05  FILLER                  PIC X(09) VALUE "255000000".             
012600     05  FILLER                  PIC X(09) VALUE "000255000".             
012700     05  FILLER                  PIC X(09) VALUE "000000255".             
012800     05  FILLER                  PIC X(09) VALUE "255255000".             
012900     05  FILLER                  PIC X(09) VALUE "255000255".             
013000     05  FILLER                  PIC X(09) VALUE "000255255".             
013100     05  FILLER                  PIC X(09) VALUE "255255255".             
013200     05  FILLER                  PIC X(09) VALUE "000000000".             
013300     05  FILLER                  PIC X(09) VALUE "255165000".             
013400     05  FILLER                  PIC X(09) VALUE "128000128".             
013500 01  WS-COLOR-TABLE REDEFINES WS-COLOR-TABLE-DATA.                        
013600     05  CLR-ENTRY OCCURS 10 TIMES INDEXED BY CLR-IDX.                    
013700         10  CLR-RED             PIC 9(03).                               
013800         10  CLR-GREEN           PIC 9(03).                               
013900         10  CLR-BLUE            PIC 9(03).                               
014000                                                                          
014100 COPY STROBCHL.                                                           
014200                                                                          
014300******************************************************************        
014400*  SCRATCH TABLE FOR THE RESPONSE SAMPLES OF THE FRAME CURRENTLY          
014500*  BEING SCORED - REBUILT FRESH FOR EACH OF THE TEN FRAMES.  A            
014600*  50-ENTRY BOUND IS MORE THAN THE CAPTURE RATE EVER PUTS INTO A          
014700*  SINGLE 50MS RESPONSE WINDOW.                                           
014800******************************************************************        
014900 01  WS-RESPONSE-WORK.                                                    
015000     05  RSW-ROW OCCURS 50 TIMES INDEXED BY RSW-IDX.                      
015100         10  RSW-TIMESTAMP-MS    PIC S9(7)V99 COMP-3.                     
015200         10  RSW-INTENSITY       PIC 9V9(4) COMP-3.                       
015300         10  RSW-VARIANCE        PIC 9V9(4) COMP-3.                       
015305     05  FILLER                      PIC X(02).                           
015700                                                                          
015800 01  WS-WINDOW-ACCUM.                                                     
015900     05  WS-BASELINE-SUM         PIC 9(04)V9(4) COMP-3.                   
016000     05  WS-BASELINE-COUNT       PIC 9(02) COMP.                          
016100     05  WS-RESPONSE-SUM         PIC 9(04)V9(4) COMP-3.                   
016200     05  WS-FIRST-RESP-MS        PIC S9(7)V99 COMP-3.                     
016300     05  WS-FIRST-RESP-INTENSITY PIC 9V9(4) COMP-3.                       
016305     05  FILLER                      PIC X(02).                           
016400                                                                          
016500 01  WS-VARIANCE-WORK.                                                    
016600     05  WS-VAR-MEAN             PIC 9V9(4) COMP-3.                       
016700     05  WS-VAR-SUMSQ            PIC 9(04)V9(4) COMP-3.                   
016800     05  WS-VAR-DEV              PIC S9V9(4) COMP-3.                      
016900     05  WS-VAR-RESULT           PIC 9V9(4) COMP-3.                       
017000     05  WS-INTENSITY-VARIANCE   PIC 9V9(4) COMP-3.                       
017100     05  WS-RAWVAR-VARIANCE      PIC 9V9(4) COMP-3.                       
017105     05  FILLER                      PIC X(02).                           
017200                                                                          
017300 01  WS-SCORE-FIELDS.                                                     
017400     05  WS-SPIKE-COUNT          PIC 9(02) COMP.                          
017500     05  WS-SMOOTH-COUNT         PIC 9(02) COMP.                          
017600     05  WS-FRAMES-SCORED        PIC 9(02) COMP.                          
017650*****  TABLE VIEW OF THE THREE FRAME COUNTERS, USED BY                    
017660*****  990-CLEANUP TO DISPLAY EACH ONE WITH ITS LABEL IN A LOOP           
017670     05  WS-SCORE-COUNTERS-TABLE REDEFINES WS-SPIKE-COUNT                 
017680                             OCCURS 3 TIMES                               
017690                             INDEXED BY SCT-IDX                           
017695                             PIC 9(02) COMP.                              
017700     05  WS-SPECULARITY-SUM      PIC 9(04)V9(4) COMP-3.                   
017800     05  WS-SPIKE-RATIO-WORK     PIC 9V9(4) COMP-3.                       
017900     05  WS-SMOOTH-RATIO-WORK    PIC 9V9(4) COMP-3.                       
018000     05  WS-AVG-SPECULARITY      PIC 9V9(4) COMP-3.                       
018100     05  WS-CONFIDENCE-WORK      PIC 9V9(4) COMP-3.                       
018105     05  FILLER                      PIC X(02).                           
018110                                                                          
018120*****  PARALLEL LABEL TABLE FOR THE COUNTER DUMP ABOVE                    
018130 01  WS-SCORE-LABELS.                                                     
018140     05  FILLER  PIC X(20) VALUE "SPIKE COUNT".                           
018150     05  FILLER  PIC X(20) VALUE "SMOOTH COUNT".                          
018160     05  FILLER  PIC X(20) VALUE "FRAMES SCORED".                         
018170 01  WS-SCORE-LABEL-TABLE REDEFINES WS-SCORE-LABELS                       
018180                         OCCURS 3 TIMES                                   
018190                         PIC X(20).                                       
018200                                                                          
018300 01  WS-SYSOUT-DETAIL-LINE.                                               
018400     05  FILLER                  PIC X(02) VALUE SPACES.                  
018500     05  SOL-LABEL               PIC X(24).                               
018600     05  SOL-VALUE               PIC X(64).                               
018700     05  FILLER                  PIC X(40) VALUE SPACES.                  
018800                                                                          
018900 COPY LIVERSLT.                                                           
019000 COPY ABENDREC.                                                           
019100                                                                          
019200 PROCEDURE DIVISION.                                                      
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019400     PERFORM 200-BUILD-CHALLENGE THRU 200-EXIT.                           
019500     PERFORM 050-LOAD-PIXEL-TABLE THRU 050-EXIT                           
019600         VARYING PXT-IDX FROM 1 BY 1 UNTIL                                
019700             NO-MORE-PIXELS OR PXT-IDX > 2000.                            
019800     COMPUTE WS-PIXEL-COUNT = PXT-IDX - 1.                                
019900     IF WS-PIXEL-COUNT > 0                                                
020000         PERFORM 400-VERIFY-FRAME THRU 400-EXIT                           
020100             VARYING FRW-IDX FROM 1 BY 1 UNTIL FRW-IDX > 10.              
020200     PERFORM 900-CLASSIFY-LIVENESS THRU 900-EXIT.                         
020300     PERFORM 950-PRINT-RESULT THRU 950-EXIT.                              
020400     PERFORM 990-CLEANUP THRU 990-EXIT.                                   
020500     MOVE ZERO TO RETURN-CODE.                                            
020600     GOBACK.                                                              
020700                                                                          
020800 000-HOUSEKEEPING.                                                        
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
021000     DISPLAY "******** BEGIN JOB LIVEPHYS ********".                      
021100     OPEN INPUT CONTROL-CARD-FILE, PIXFILE.                               
021200     OPEN OUTPUT SYSOUT.                                                  
021300     READ CONTROL-CARD-FILE                                               
021400         AT END                                                           
021500         MOVE SPACES TO CC-MEDIA-NAME                                     
021600         MOVE ZERO TO CC-CHALLENGE-START-MS                               
021700     END-READ.                                                            
021800     MOVE CC-MEDIA-NAME TO WS-RUN-MEDIA-NAME.                             
021900                                                                          
022000     INITIALIZE WS-SCORE-FIELDS.                                          
022100                                                                          
022200     READ PIXFILE                                                         
022300         AT END                                                           
022400         MOVE "N" TO MORE-PIXELS-SW                                       
022500         GO TO 000-EXIT                                                   
022600     END-READ.                                                            
022700     SET PXT-IDX TO 1.                                                    
022800 000-EXIT.                                                                
022900     EXIT.                                                                
022920                                                                          
022950 005-CHECK-FILE-STATUS.                                                   
022952 *****  FINAL STATUS SWEEP - CALLED FROM 990-CLEANUP AFTER ALL            
022954 *****  READS ARE DONE, SO BY THEN EACH CODE HOLDS EITHER A               
022956 *****  GOOD READ OR A NORMAL END-OF-FILE STATUS                          
022958     MOVE "005-CHECK-FILE-STATUS" TO PARA-NAME.                           
022960     IF WS-FILE-STATUS-TABLE (FS-IDX) NOT = SPACES                        
022962             AND WS-FILE-STATUS-TABLE (FS-IDX) NOT = "10"                 
022964         MOVE "00 OR 10" TO EXPECTED-VAL-ALPHA                            
022966         MOVE WS-FILE-STATUS-TABLE (FS-IDX) TO ACTUAL-VAL-ALPHA           
022968         MOVE "** BAD FILE STATUS CODE ON CLEANUP SWEEP"                  
022970                                     TO ABEND-REASON                      
022972         GO TO 1000-ABEND-RTN.                                            
022974 005-EXIT.                                                                
022976     EXIT.                                                                
023010                                                                          
023100 200-BUILD-CHALLENGE.                                                     
023200*****  V1 - FIXED TEN-FRAME COLOR CADENCE, EVENLY SPACED BY THE           
023300*****  DEFAULT FLASH/INTERVAL DURATIONS                                   
023400     MOVE "200-BUILD-CHALLENGE" TO PARA-NAME.                             
023500     PERFORM 210-BUILD-FRAME THRU 210-EXIT                                
023600         VARYING SFR-IDX FROM 1 BY 1 UNTIL SFR-IDX > 10.                  
023700 200-EXIT.                                                                
023800     EXIT.                                                                
023900                                                                          
024000 210-BUILD-FRAME.                                                         
024100     MOVE "210-BUILD-FRAME" TO PARA-NAME.                                 
024200     SET CLR-IDX TO SFR-IDX.                                              
024300     COMPUTE SFR-INDEX (SFR-IDX) = SFR-IDX - 1.                           
024400     MOVE CLR-RED (CLR-IDX) TO SFR-RED (SFR-IDX).                         
024500     MOVE CLR-GREEN (CLR-IDX) TO SFR-GREEN (SFR-IDX).                     
024600     MOVE CLR-BLUE (CLR-IDX) TO SFR-BLUE (SFR-IDX).                       
024700     COMPUTE SFR-TIMESTAMP-MS (SFR-IDX) =                                 
024800             CC-CHALLENGE-START-MS +                                      
024900             (SFR-IDX - 1) * 300.                                         
025100 210-EXIT.                                                                
025200     EXIT.                                                                
025300                                                                          
025400 050-LOAD-PIXEL-TABLE.                                                    
025500     MOVE "050-LOAD-PIXEL-TABLE" TO PARA-NAME.                            
025600     MOVE PXS-TIMESTAMP-MS TO PXT-TIMESTAMP-MS (PXT-IDX).                 
025700     MOVE PXS-INTENSITY TO PXT-INTENSITY (PXT-IDX).                       
025800     MOVE PXS-VARIANCE TO PXT-VARIANCE (PXT-IDX).                         
025900     READ PIXFILE                                                         
026000         AT END                                                           
026100         MOVE "N" TO MORE-PIXELS-SW                                       
026200         GO TO 050-EXIT                                                   
026300     END-READ.                                                            
026400 050-EXIT.                                                                
026500     EXIT.                                                                
026600                                                                          
026700 400-VERIFY-FRAME.                                                        
026800*****  FOR THIS FRAME, SPLIT THE PIXEL TABLE INTO ITS BASELINE            
026900*****  WINDOW (50MS BEFORE THE FLASH) AND RESPONSE WINDOW (50MS           
027000*****  FROM THE FLASH) AND SCORE THE THREE LIVENESS TESTS                 
027100     MOVE "400-VERIFY-FRAME" TO PARA-NAME.                                
027200     COMPUTE WS-BASELINE-START-MS =                                       
027300             SFR-TIMESTAMP-MS (FRW-IDX) - 50.                             
027400     MOVE SFR-TIMESTAMP-MS (FRW-IDX) TO WS-BASELINE-END-MS.               
027500     MOVE SFR-TIMESTAMP-MS (FRW-IDX) TO WS-RESPONSE-START-MS.             
027600     COMPUTE WS-RESPONSE-END-MS =                                         
027700             SFR-TIMESTAMP-MS (FRW-IDX) + 50.                             
027800                                                                          
027900     MOVE ZERO TO WS-BASELINE-SUM, WS-BASELINE-COUNT,                     
028000                  WS-RESPONSE-SUM, WS-RESPONSE-COUNT,                     
028100                  WS-FIRST-RESP-MS, WS-FIRST-RESP-INTENSITY.              
028200     SET WS-FIRST-RESP-NOT-FOUND TO TRUE.                                 
028300     MOVE ZERO TO FRW-BASELINE-AVG-INT (FRW-IDX),                         
028400                  FRW-RESPONSE-AVG-INT (FRW-IDX),                         
028500                  FRW-RESPONSE-AVG-VAR (FRW-IDX),                         
028600                  FRW-DELTA-INT (FRW-IDX).                                
028700                                                                          
028800     PERFORM 410-SCAN-PIXEL-ROW THRU 410-EXIT                             
028900         VARYING PXT-IDX FROM 1 BY 1                                      
029000         UNTIL PXT-IDX > WS-PIXEL-COUNT.                                  
029020*****  THE RESPONSE-SAMPLE TABLE HOLDS AT MOST 50 ROWS - CAP              
029040*****  THE WORKING COUNT USED FOR TABLE LOOPS/AVERAGES SO A               
029060*****  RESPONSE WINDOW WITH MORE THAN 50 MATCHING SAMPLES                 
029080*****  CANNOT DRIVE RSW-IDX PAST THE TABLE BOUND                          
029100     IF WS-RESPONSE-COUNT > 50                                            
029120         MOVE 50 TO WS-RESPONSE-ROWS                                      
029140     ELSE                                                                 
029160         MOVE WS-RESPONSE-COUNT TO WS-RESPONSE-ROWS                       
029180     END-IF.                                                              
029190                                                                          
029200     IF WS-BASELINE-COUNT > 0 AND WS-RESPONSE-COUNT > 0                   
029300         COMPUTE FRW-BASELINE-AVG-INT (FRW-IDX) ROUNDED =                 
029400                 WS-BASELINE-SUM / WS-BASELINE-COUNT                      
029500         COMPUTE FRW-RESPONSE-AVG-INT (FRW-IDX) ROUNDED =                 
029600                 WS-RESPONSE-SUM / WS-RESPONSE-COUNT                      
029700         COMPUTE FRW-DELTA-INT (FRW-IDX) ROUNDED =                        
029800                 FRW-RESPONSE-AVG-INT (FRW-IDX) -                         
029900                 FRW-BASELINE-AVG-INT (FRW-IDX)                           
030000         PERFORM 415-TEST-SPIKE THRU 415-EXIT                             
030100         PERFORM 420-TEST-SMOOTHING THRU 420-EXIT                         
030200         PERFORM 430-SCORE-SPECULARITY THRU 430-EXIT                      
030300         ADD 1 TO WS-FRAMES-SCORED.                                       
030400 400-EXIT.                                                                
030500     EXIT.                                                                
030600                                                                          
030700 410-SCAN-PIXEL-ROW.                                                      
030800     MOVE "410-SCAN-PIXEL-ROW" TO PARA-NAME.                              
030900     IF PXT-TIMESTAMP-MS (PXT-IDX) >= WS-BASELINE-START-MS                
031000        AND PXT-TIMESTAMP-MS (PXT-IDX) < WS-BASELINE-END-MS               
031100         ADD PXT-INTENSITY (PXT-IDX) TO WS-BASELINE-SUM                   
031200         ADD 1 TO WS-BASELINE-COUNT                                       
031300     ELSE                                                                 
031400     IF PXT-TIMESTAMP-MS (PXT-IDX) >= WS-RESPONSE-START-MS                
031500        AND PXT-TIMESTAMP-MS (PXT-IDX) <= WS-RESPONSE-END-MS              
031600         ADD 1 TO WS-RESPONSE-COUNT                                       
031700         ADD PXT-INTENSITY (PXT-IDX) TO WS-RESPONSE-SUM                   
031800         IF WS-RESPONSE-COUNT <= 50                                       
031900             SET RSW-IDX TO WS-RESPONSE-COUNT                             
032000             MOVE PXT-TIMESTAMP-MS (PXT-IDX)                              
032100                 TO RSW-TIMESTAMP-MS (RSW-IDX)                            
032200             MOVE PXT-INTENSITY (PXT-IDX)                                 
032300                 TO RSW-INTENSITY (RSW-IDX)                               
032400             MOVE PXT-VARIANCE (PXT-IDX)                                  
032500                 TO RSW-VARIANCE (RSW-IDX)                                
032600         END-IF                                                           
032700         IF WS-FIRST-RESP-NOT-FOUND                                       
032800            OR PXT-TIMESTAMP-MS (PXT-IDX) < WS-FIRST-RESP-MS              
032900             MOVE PXT-TIMESTAMP-MS (PXT-IDX) TO WS-FIRST-RESP-MS          
033000             MOVE PXT-INTENSITY (PXT-IDX)                                 
033100                 TO WS-FIRST-RESP-INTENSITY                               
033200             SET WS-FIRST-RESP-FOUND TO TRUE                              
033300         END-IF.                                                          
033400 410-EXIT.                                                                
033500     EXIT.                                                                
033600                                                                          
033700 415-TEST-SPIKE.                                                          
033800*****  IMMEDIATE SPIKE - FIRST RESPONSE SAMPLE JUMPS AT LEAST             
033900*****  0.3 INTENSITY OFF THE BASELINE WITHIN 20MS OF THE FLASH            
034000     MOVE "415-TEST-SPIKE" TO PARA-NAME.                                  
034100     COMPUTE WS-VAR-DEV =                                                 
034200             WS-FIRST-RESP-INTENSITY -                                    
034300             FRW-BASELINE-AVG-INT (FRW-IDX).                              
034400     IF WS-VAR-DEV < 0                                                    
034500         COMPUTE WS-VAR-DEV = WS-VAR-DEV * -1.                            
034600     IF WS-VAR-DEV >= 0.3                                                 
034700        AND (WS-FIRST-RESP-MS - WS-RESPONSE-START-MS) <= 20               
034800         ADD 1 TO WS-SPIKE-COUNT.                                         
034900 415-EXIT.                                                                
035000     EXIT.                                                                
035100                                                                          
035200 420-TEST-SMOOTHING.                                                      
035300*****  SMOOTHED TRANSITION - AT LEAST 3 RESPONSE SAMPLES AND THE          
035400*****  MEAN ABSOLUTE STEP BETWEEN THEM IS UNDER 0.1                       
035500     MOVE "420-TEST-SMOOTHING" TO PARA-NAME.                              
035600     IF WS-RESPONSE-COUNT >= 3                                            
035700         MOVE ZERO TO WS-VAR-SUMSQ                                        
035800         PERFORM 421-SUM-SMOOTH-DIFF THRU 421-EXIT                        
035900             VARYING RSW-IDX FROM 2 BY 1                                  
036000             UNTIL RSW-IDX > WS-RESPONSE-ROWS                             
036100         COMPUTE WS-VAR-RESULT ROUNDED =                                  
036200                 WS-VAR-SUMSQ / (WS-RESPONSE-ROWS - 1)                    
036300         IF WS-VAR-RESULT < 0.1                                           
036400             ADD 1 TO WS-SMOOTH-COUNT.                                    
036500 420-EXIT.                                                                
036600     EXIT.                                                                
036700                                                                          
036800 421-SUM-SMOOTH-DIFF.                                                     
036900     MOVE "421-SUM-SMOOTH-DIFF" TO PARA-NAME.                             
037000     COMPUTE WS-VAR-DEV = RSW-INTENSITY (RSW-IDX) -                       
037100             RSW-INTENSITY (RSW-IDX - 1).                                 
037200     IF WS-VAR-DEV < 0                                                    
037300         COMPUTE WS-VAR-DEV = WS-VAR-DEV * -1.                            
037400     ADD WS-VAR-DEV TO WS-VAR-SUMSQ.                                      
037500 421-EXIT.                                                                
037600     EXIT.                                                                
037700                                                                          
037800 430-SCORE-SPECULARITY.                                                   
037900*****  FRAME SPECULARITY = GREATER OF THE POPULATION VARIANCE OF          
038000*****  THE RESPONSE INTENSITIES AND OF THE RESPONSE PXS-VARIANCE          
038100*****  READINGS - ZERO WHEN FEWER THAN TWO RESPONSE SAMPLES               
038200     MOVE "430-SCORE-SPECULARITY" TO PARA-NAME.                           
038300     MOVE ZERO TO WS-INTENSITY-VARIANCE, WS-RAWVAR-VARIANCE.              
038400     IF WS-RESPONSE-COUNT >= 2                                            
038500         MOVE ZERO TO WS-VAR-MEAN                                         
038600         PERFORM 431-SUM-INTENSITY THRU 431-EXIT                          
038700             VARYING RSW-IDX FROM 1 BY 1                                  
038800             UNTIL RSW-IDX > WS-RESPONSE-ROWS                             
038900         COMPUTE WS-VAR-MEAN ROUNDED =                                    
039000                 WS-VAR-SUMSQ / WS-RESPONSE-ROWS                          
039100         MOVE ZERO TO WS-VAR-SUMSQ                                        
039200         PERFORM 432-SUMSQ-INTENSITY THRU 432-EXIT                        
039300             VARYING RSW-IDX FROM 1 BY 1                                  
039400             UNTIL RSW-IDX > WS-RESPONSE-ROWS                             
039500         COMPUTE WS-INTENSITY-VARIANCE ROUNDED =                          
039600                 WS-VAR-SUMSQ / WS-RESPONSE-ROWS                          
039700                                                                          
039800         MOVE ZERO TO WS-VAR-SUMSQ                                        
039900         PERFORM 433-SUM-RAWVAR THRU 433-EXIT                             
040000             VARYING RSW-IDX FROM 1 BY 1                                  
040100             UNTIL RSW-IDX > WS-RESPONSE-ROWS                             
040200         COMPUTE WS-VAR-MEAN ROUNDED =                                    
040300                 WS-VAR-SUMSQ / WS-RESPONSE-ROWS                          
040400         MOVE ZERO TO WS-VAR-SUMSQ                                        
040500         PERFORM 434-SUMSQ-RAWVAR THRU 434-EXIT                           
040600             VARYING RSW-IDX FROM 1 BY 1                                  
040700             UNTIL RSW-IDX > WS-RESPONSE-ROWS                             
040800         COMPUTE WS-RAWVAR-VARIANCE ROUNDED =                             
040900                 WS-VAR-SUMSQ / WS-RESPONSE-ROWS.                         
041000                                                                          
041100     IF WS-INTENSITY-VARIANCE > WS-RAWVAR-VARIANCE                        
041200         MOVE WS-INTENSITY-VARIANCE TO WS-VAR-RESULT                      
041300     ELSE                                                                 
041400         MOVE WS-RAWVAR-VARIANCE TO WS-VAR-RESULT.                        
041500     ADD WS-VAR-RESULT TO WS-SPECULARITY-SUM.                             
041600     MOVE WS-VAR-RESULT TO FRW-RESPONSE-AVG-VAR (FRW-IDX).                
041700 430-EXIT.                                                                
041800     EXIT.                                                                
041900                                                                          
042000 431-SUM-INTENSITY.                                                       
042100     MOVE "431-SUM-INTENSITY" TO PARA-NAME.                               
042200     ADD RSW-INTENSITY (RSW-IDX) TO WS-VAR-SUMSQ.                         
042300 431-EXIT.                                                                
042400     EXIT.                                                                
042500                                                                          
042600 432-SUMSQ-INTENSITY.                                                     
042700     MOVE "432-SUMSQ-INTENSITY" TO PARA-NAME.                             
042800     COMPUTE WS-VAR-DEV = RSW-INTENSITY (RSW-IDX) - WS-VAR-MEAN.          
042900     ADD (WS-VAR-DEV * WS-VAR-DEV) TO WS-VAR-SUMSQ.                       
043000 432-EXIT.                                                                
043100     EXIT.                                                                
043200                                                                          
043300 433-SUM-RAWVAR.                                                          
043400     MOVE "433-SUM-RAWVAR" TO PARA-NAME.                                  
043500     ADD RSW-VARIANCE (RSW-IDX) TO WS-VAR-SUMSQ.                          
043600 433-EXIT.                                                                
043700     EXIT.                                                                
043800                                                                          
043900 434-SUMSQ-RAWVAR.                                                        
044000     MOVE "434-SUMSQ-RAWVAR" TO PARA-NAME.                                
044100     COMPUTE WS-VAR-DEV = RSW-VARIANCE (RSW-IDX) - WS-VAR-MEAN.           
044200     ADD (WS-VAR-DEV * WS-VAR-DEV) TO WS-VAR-SUMSQ.                       
044300 434-EXIT.                                                                
044400     EXIT.                                                                
044500                                                                          
044600 900-CLASSIFY-LIVENESS.                                                   
044700*****  V1 RATIOS, THEN V2'S FIRST-MATCH-WINS DECISION ORDER -             
044800*****  V4's ZERO-PIXEL-SAMPLES CASE IS CAUGHT BY WS-PIXEL-COUNT           
044900     MOVE "900-CLASSIFY-LIVENESS" TO PARA-NAME.                           
045000     IF WS-PIXEL-COUNT = 0                                                
045100         SET LVR-IS-UNCERTAIN TO TRUE                                     
045200         MOVE ZERO TO WS-CONFIDENCE-WORK                                  
045300         MOVE ZERO TO WS-SPIKE-RATIO-WORK, WS-SMOOTH-RATIO-WORK,          
045400                      WS-AVG-SPECULARITY                                  
045500         GO TO 900-EXIT.                                                  
045600                                                                          
045700     COMPUTE WS-SPIKE-RATIO-WORK ROUNDED = WS-SPIKE-COUNT / 10.           
045800     COMPUTE WS-SMOOTH-RATIO-WORK ROUNDED = WS-SMOOTH-COUNT / 10.         
045900     IF WS-FRAMES-SCORED > 0                                              
046000         COMPUTE WS-AVG-SPECULARITY ROUNDED =                             
046100                 WS-SPECULARITY-SUM / WS-FRAMES-SCORED                    
046200     ELSE                                                                 
046300         MOVE ZERO TO WS-AVG-SPECULARITY.                                 
046400                                                                          
046500     IF WS-SPIKE-RATIO-WORK > 0.7                                         
046600         SET LVR-IS-HUMAN TO TRUE                                         
046700         MOVE WS-SPIKE-RATIO-WORK TO WS-CONFIDENCE-WORK                   
046800     ELSE                                                                 
046900     IF WS-SMOOTH-RATIO-WORK > 0.6                                        
047000         SET LVR-IS-SPOOF TO TRUE                                         
047100         MOVE WS-SMOOTH-RATIO-WORK TO WS-CONFIDENCE-WORK                  
047200     ELSE                                                                 
047300     IF WS-AVG-SPECULARITY < 0.05 AND WS-SPIKE-RATIO-WORK < 0.5           
047400         SET LVR-IS-SPOOF TO TRUE                                         
047500         COMPUTE WS-CONFIDENCE-WORK ROUNDED =                             
047600                 1 - (WS-AVG-SPECULARITY / 0.05)                          
047700     ELSE                                                                 
047800         SET LVR-IS-UNCERTAIN TO TRUE                                     
047900         IF WS-SPIKE-RATIO-WORK > (1 - WS-SMOOTH-RATIO-WORK)              
048000             MOVE WS-SPIKE-RATIO-WORK TO WS-CONFIDENCE-WORK               
048100         ELSE                                                             
048200             COMPUTE WS-CONFIDENCE-WORK ROUNDED =                         
048300                     1 - WS-SMOOTH-RATIO-WORK.                            
048400 900-EXIT.                                                                
048500     EXIT.                                                                
048600                                                                          
048700 950-PRINT-RESULT.                                                        
048800     MOVE "950-PRINT-RESULT" TO PARA-NAME.                                
048900     MOVE WS-RUN-MEDIA-NAME TO LVR-MEDIA-NAME.                            
049000     MOVE WS-CONFIDENCE-WORK TO LVR-CONFIDENCE.                           
049100     MOVE WS-SPIKE-COUNT TO LVR-SPIKE-COUNT.                              
049200     MOVE WS-SMOOTH-COUNT TO LVR-SMOOTH-COUNT.                            
049300     MOVE WS-SPIKE-RATIO-WORK TO LVR-SPIKE-RATIO.                         
049400     MOVE WS-AVG-SPECULARITY TO LVR-SPECULARITY-SCORE.                    
049500     MOVE WS-SMOOTH-RATIO-WORK TO LVR-SMOOTH-RATIO.                       
049600                                                                          
049700     MOVE SPACES TO WS-SYSOUT-DETAIL-LINE.                                
049800     MOVE "LIVENESS RESULT - MEDIA" TO SOL-LABEL.                         
049900     MOVE LVR-MEDIA-NAME TO SOL-VALUE.                                    
050000     WRITE SYSOUT-REC FROM WS-SYSOUT-DETAIL-LINE.                         
050100                                                                          
050200     MOVE SPACES TO WS-SYSOUT-DETAIL-LINE.                                
050300     MOVE "LIVENESS RESULT - STATUS" TO SOL-LABEL.                        
050400     MOVE LVR-STATUS TO SOL-VALUE.                                        
050500     WRITE SYSOUT-REC FROM WS-SYSOUT-DETAIL-LINE.                         
050600 950-EXIT.                                                                
050700     EXIT.                                                                
050800                                                                          
050900 990-CLEANUP.                                                             
051000     MOVE "990-CLEANUP" TO PARA-NAME.                                     
051010     PERFORM 005-CHECK-FILE-STATUS THRU 005-EXIT                          
051020         VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > 2.                     
051100     CLOSE CONTROL-CARD-FILE, PIXFILE, SYSOUT.                            
051150     PERFORM 995-DISPLAY-COUNTERS THRU 995-EXIT                           
051160         VARYING SCT-IDX FROM 1 BY 1 UNTIL SCT-IDX > 3.                   
051600     DISPLAY "******** NORMAL END OF JOB LIVEPHYS ********".              
051700 990-EXIT.                                                                
051800     EXIT.                                                                
051810                                                                          
051820 995-DISPLAY-COUNTERS.                                                    
051830     MOVE "995-DISPLAY-COUNTERS" TO PARA-NAME.                            
051840     DISPLAY WS-SCORE-LABEL-TABLE (SCT-IDX).                              
051850     DISPLAY WS-SCORE-COUNTERS-TABLE (SCT-IDX).                           
051860 995-EXIT.                                                                
051870     EXIT.                                                                
051900                                                                          
052000 1000-ABEND-RTN.                                                          
052100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
052200     CLOSE CONTROL-CARD-FILE, PIXFILE, SYSOUT.                            
052300     DISPLAY "*** ABNORMAL END OF JOB-LIVEPHYS ***" UPON CONSOLE.         
052400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
                                                                                
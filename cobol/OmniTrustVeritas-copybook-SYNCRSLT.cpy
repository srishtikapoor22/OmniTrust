000100******************************************************************        
000200*  COPYBOOK.......: SYNCRSLT                                              
000300*  DESCRIPTION....: SYNC-RESULT RECORD - ONE PER MEDIA ITEM,              
000400*                    SUMMARIZING THE PHONEME/VISEME PAIRING RUN           
000500*                    PERFORMED BY SYNCENGN.  FEEDS THE FORENSIC           
000600*                    DECISION ENGINE'S SYNC-RELATED TESTS.                
000700******************************************************************        
000800 01  SYNC-RESULT.                                                         
000900     05  SYR-MEDIA-NAME              PIC X(30).                           
001000     05  SYR-TOTAL-MATCHES           PIC 9(04).                           
001100     05  SYR-MISMATCH-COUNT          PIC 9(04).                           
001200     05  SYR-PLOSIVE-MISMATCH-COUNT  PIC 9(04).                           
001300     05  SYR-MAX-DELTA-MS            PIC S9(7)V99.                        
001400     05  SYR-RISK-SCORE              PIC 9V9(4).                          
001500     05  SYR-RISK-LEVEL              PIC X(08).                           
001600         88  SYR-RISK-IS-LOW         VALUE "LOW".                         
001700         88  SYR-RISK-IS-MEDIUM      VALUE "MEDIUM".                      
001800         88  SYR-RISK-IS-HIGH        VALUE "HIGH".                        
001900         88  SYR-RISK-IS-CRITICAL    VALUE "CRITICAL".                    
002000     05  SYR-AVG-JITTER-MS           PIC S9(5)V99.                        
002800     05  FILLER                      PIC X(08).                           

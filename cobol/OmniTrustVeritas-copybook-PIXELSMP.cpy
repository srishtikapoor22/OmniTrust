000100******************************************************************        
000200*  COPYBOOK.......: PIXELSMP                                              
000300*  DESCRIPTION....: PIXEL-SAMPLE RECORD LAYOUT - ONE RAW STROBE           
000400*                    RESPONSE SAMPLE FROM THE SUBJECT'S DEVICE.           
000500******************************************************************        
000600** QSAM FILE - RECORD LENGTH 36 (34 USED, 2 RESERVE)                      
000700 01  PIXEL-SAMPLE.                                                        
000800     05  PXS-TIMESTAMP-MS            PIC S9(7)V99.                        
000900     05  PXS-INTENSITY               PIC 9V9(4).                          
001000     05  PXS-RED                     PIC 9V9(4).                          
001100     05  PXS-GREEN                   PIC 9V9(4).                          
001200     05  PXS-BLUE                    PIC 9V9(4).                          
001900     05  PXS-VARIANCE                PIC 9V9(4).                          
002000     05  FILLER                      PIC X(02).                           

000100******************************************************************        
000200*  COPYBOOK.......: PHONVISM                                              
000300*  DESCRIPTION....: PHONEME RECORD LAYOUT FOR THE AUDIO SIDE OF           
000400*                    THE SYNC ENGINE'S PAIRING TEST.                      
000500******************************************************************        
000600** QSAM FILE - RECORD LENGTH 24 (22 USED, 2 RESERVE)                      
000700 01  PHONEME-REC.                                                         
000800     05  PHN-SYMBOL                  PIC X(04).                           
000900         88  PHN-IS-PLOSIVE VALUES "P   ", "B   ", "T   ",                
001000             "D   ", "K   ", "G   ".                                      
001100     05  PHN-START-MS                PIC S9(7)V99.                        
001200     05  PHN-END-MS                  PIC S9(7)V99.                        
001300     05  FILLER                      PIC X(02).                           

000100******************************************************************        
000200*  COPYBOOK.......: INVSTG                                                
000300*  DESCRIPTION....: INVESTIGATION RECORD - ONE PER MEDIA ITEM             
000400*                    SUBMITTED FOR VERIFICATION.  CARRIES THE             
000500*                    THREE LAYER RESULTS (LEDGER, SYNC, LIVENESS)         
000600*                    THE DECISION ENGINE NEEDS.  VERITCRT READS           
000700*                    THIS FILE SORTED BY INV-ID.                          
000800*  RECORD LENGTH..: 120 BYTES (99 USED, 21 RESERVE), LINE SEQ.            
000900******************************************************************        
001000** QSAM FILE                                                              
001100 01  INVESTIGATION.                                                       
001200     05  INV-ID                      PIC X(16).                           
001300     05  INV-LEDGER-VERIFIED         PIC X(01).                           
001400         88  INV-LEDGER-WAS-VERIFIED VALUE "Y".                           
001500     05  INV-LEDGER-STATUS           PIC X(20).                           
001600         88  INV-LEDGER-CONFIRMED    VALUE "integrity_confirmed".         
001700         88  INV-LEDGER-MISMATCHED   VALUE "hash_mismatch".               
001800         88  INV-LEDGER-NOT-FOUND    VALUE "hash_not_found".              
001900     05  INV-SYNC-RISK-LEVEL         PIC X(08).                           
002000         88  INV-SYNC-LOW            VALUE "LOW".                         
002100         88  INV-SYNC-MEDIUM         VALUE "MEDIUM".                      
002200         88  INV-SYNC-HIGH           VALUE "HIGH".                        
002300         88  INV-SYNC-CRITICAL       VALUE "CRITICAL".                    
002400     05  INV-SYNC-RISK-SCORE         PIC 9V9(4).                          
002500     05  INV-SYNC-MISMATCHES         PIC 9(04).                           
002600     05  INV-SYNC-MAX-DELTA          PIC S9(7)V99.                        
002700     05  INV-JITTER-MS               PIC S9(5)V99.                        
002800     05  INV-LIVE-STATUS             PIC X(09).                           
002900         88  INV-LIVE-HUMAN          VALUE "HUMAN".                       
003000         88  INV-LIVE-SPOOF          VALUE "SPOOF".                       
003100         88  INV-LIVE-UNCERTAIN      VALUE "UNCERTAIN".                   
003200     05  INV-LIVE-CONFIDENCE         PIC 9V9(4).                          
003300     05  INV-LIVE-RATIOS.                                                 
003400         10  INV-LIVE-SPIKE-RATIO    PIC 9V9(4).                          
003500         10  INV-LIVE-SMOOTH-RATIO   PIC 9V9(4).                          
004100     05  INV-LIVE-SPECULARITY        PIC 9V9(4).                          
004200     05  FILLER                      PIC X(21).                           

000100******************************************************************        
000200*  COPYBOOK.......: ABENDREC                                              
000300*  DESCRIPTION....: STANDARD SHOP ABEND / DIAGNOSTIC RECORD.              
000400*                    COPIED INTO EVERY VERITAS BATCH PROGRAM SO           
000500*                    THAT AN OUT-OF-BALANCE OR UNRECOVERABLE              
000600*                    CONDITION CAN BE DUMPED TO SYSOUT IN A               
000700*                    COMMON LAYOUT BEFORE THE JOB ABENDS.                 
000800*  MAINTENANCE....: SEE CHANGE-LOG IN EACH CALLING PROGRAM.               
000900******************************************************************        
001000 01  ABEND-REC.                                                           
001100     05  ABEND-JOB-NAME          PIC X(08).                               
001200     05  ABEND-PARA-NAME         PIC X(30).                               
001300     05  ABEND-REASON            PIC X(60).                               
001400     05  ABEND-COMPARE-VALUES.                                            
001500         10  EXPECTED-VAL        PIC 9(09).                               
001600         10  ACTUAL-VAL          PIC 9(09).                               
001700*****  ALTERNATE VIEW USED WHEN THE MISMATCH IS ON A HASH OR              
001800*****  OTHER ALPHANUMERIC KEY RATHER THAN A RECORD COUNT                  
001900     05  ABEND-COMPARE-ALPHA REDEFINES ABEND-COMPARE-VALUES.              
002000         10  EXPECTED-VAL-ALPHA  PIC X(09).                               
002100         10  ACTUAL-VAL-ALPHA    PIC X(09).                               
002200     05  FILLER                  PIC X(14).                               
002300                                                                          
002400 01  PARA-NAME                   PIC X(30).                               
002500                                                                          
002600 01  ABEND-CONSTANTS.                                                     
002700     05  ZERO-VAL                PIC 9(01) VALUE ZERO.                    
002800     05  ONE-VAL                 PIC 9(01) VALUE 1.                       
002850     05  FILLER                  PIC X(02).                               
